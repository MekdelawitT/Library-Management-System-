000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    L I B S O R T                                                00000300
000400*                                                                 00000400
000500*    ORDERED-TABLE MAINTENANCE UTILITY.  INSERTS OR REMOVES ONE   00000500
000600*    ENTRY IN A CALLER-OWNED TABLE OF FIXED-LENGTH SLOTS, KEEPING 00000600
000700*    THE TABLE IN ASCENDING KEY SEQUENCE BY SHIFTING NEIGHBORING  00000700
000800*    SLOTS UP OR DOWN.  THE KEY IS ASSUMED TO BE THE FIRST SIX    00000800
000900*    BYTES OF EACH SLOT, CARRIED AS ZERO-FILLED DIGITS SO A PLAIN 00000900
001000*    ALPHANUMERIC COMPARE SORTS THE SAME AS A NUMERIC COMPARE.    00001000
001100*    CALLED BY LIBUPDT FOR THE BOOK CATALOG AND MEMBER MASTER     00001100
001200*    TABLES WHEN A TRANSACTION ADDS OR DELETES A RECORD.          00001200
001300*                                                                 00001300
001400*  CHANGE LOG                                                     00001400
001500*  DATE      INIT  TICKET    DESCRIPTION                          00001500
001600*  04/05/89  RHW   LB-0002   ORIGINAL, ADAPTED FROM THE OLD IN-   00001600
001700*                            SERTION-SORT ARRAY ROUTINE TO CARRY  00001700
001800*                            A FULL CATALOG SLOT INSTEAD OF A     00001800
001900*                            SINGLE NUMBER.                       00001900
002000*  11/02/93  PJN   LB-0145   ADDED THE 'D' (DELETE) FUNCTION SO   00002000
002100*                            THE SAME ROUTINE HANDLES BOTH ADD    00002100
002200*                            AND DELETE FOR A MASTER TABLE.       00002200
002300*  01/07/99  MDC   LB-0231   Y2K REVIEW -- NO DATE FIELDS HANDLED 00002300
002400*                            BY THIS ROUTINE.  NO CHANGE REQUIRED.00002400
002500*  03/11/04  LMK   LB-0300   ADDED UPSI-1 TRACE DISPLAY AND THE   00002500
002600*                            KEY-ONLY TABLE VIEW, SO A RERUN WITH 00002600
002700*                            THE SWITCH ON CAN SHOW WHICH KEY WAS 00002700
002800*                            PASSED WITHOUT DUMPING A FULL SLOT.  00002800
002900*  03/22/04  LMK   LB-0302   SHOP STANDARDS REVIEW -- ADDED THE   00002900
003000*                            SAME LEVEL OF PARAGRAPH COMMENTARY   00003000
003100*                            LIBUPDT GOT THIS SAME TICKET, SO THE 00003100
003200*                            NEXT PERSON TO TOUCH THE SHIFT LOGIC 00003200
003300*                            DOES NOT HAVE TO RE-DERIVE IT FROM   00003300
003400*                            THE CODE ALONE.                      00003400
003500*  03/25/04  LMK   LB-0303   LINKAGE SECTION HAD SOMEHOW PICKED UP00003500
003600*                            AN "LS-" PREFIX ON EVERY PARAMETER --00003600
003700*                            NOT A PREFIX THIS SHOP HAS EVER USED 00003700
003800*                            ON A CALLING SEQUENCE.  DROPPED IT   00003800
003900*                            FROM ALL PARAMETERS AND FROM THE UPSI00003900
004000*                            CONDITION NAMES TO MATCH HOUSE STYLE.00004000
004100***************************************************************** 00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID. LIBSORT.                                             00004300
004400 AUTHOR. R HOLLOWAY.                                              00004400
004500 INSTALLATION. DATA CENTER SVCS - BATCH UNIT.                     00004500
004600 DATE-WRITTEN. 04/05/89.                                          00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY. NON-CONFIDENTIAL.                                      00004800
004900*                                                                 00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER. IBM-390.                                        00005200
005300 OBJECT-COMPUTER. IBM-390.                                        00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     UPSI-1 ON STATUS IS DEBUG-SWITCH-ON                          00005500
005600     UPSI-1 OFF STATUS IS DEBUG-SWITCH-OFF.                       00005600
005700*                                                                 00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000*                                                                 00006000
006100 01  WS-WORK-SUBSCRIPTS.                                          00006100
006200     05  WS-INSERT-TO            PIC S9(04) COMP.                 00006200
006300     05  WS-DELETE-AT            PIC S9(04) COMP.                 00006300
006400     05  WS-SHIFT-IX             PIC S9(04) COMP.                 00006400
006500 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.             00006500
006600     88  WS-KEY-WAS-FOUND             VALUE 'Y'.                  00006600
006700*                                                                 00006700
006800 LINKAGE SECTION.                                                 00006800
006900*                                                                 00006900
007000 01  FUNCTION-CODE            PIC X(01).                          00007000
007100     88  FUNC-INSERT               VALUE 'I'.                     00007100
007200     88  FUNC-DELETE               VALUE 'D'.                     00007200
007300 01  ENTRY-COUNT               PIC S9(04) COMP.                   00007300
007400 01  MAX-ENTRIES               PIC S9(04) COMP.                   00007400
007500 01  TARGET-KEY                PIC X(06).                         00007500
007600*    DEBUG-TRACE VIEW OF THE KEY ARGUMENT -- LETS THE UPSI-1      00007600
007700*    TRACE DISPLAY PRINT IT AS A NUMBER INSTEAD OF RAW TEXT.      00007700
007800 01  TARGET-KEY-NUM REDEFINES TARGET-KEY                          00007800
007900         PIC 9(06).                                               00007900
008000 01  NEW-ENTRY                 PIC X(117).                        00008000
008100*    SPLITS THE CALLER'S NEW SLOT INTO ITS LEADING KEY AND THE    00008100
008200*    REMAINING PAYLOAD SO 1000-INSERT-ENTRY CAN GUARD AGAINST A   00008200
008300*    DUPLICATE KEY WITHOUT A REFERENCE MODIFICATION ON EVERY LINE.00008300
008400 01  NEW-ENTRY-VIEW REDEFINES NEW-ENTRY.                          00008400
008500     05  NEW-KEY               PIC X(06).                         00008500
008600     05  NEW-REST              PIC X(111).                        00008600
008700 01  RESULT-CODE               PIC X(01).                         00008700
008800     88  RESULT-OK                  VALUE '0'.                    00008800
008900     88  RESULT-TABLE-FULL           VALUE '1'.                   00008900
009000     88  RESULT-KEY-NOT-FOUND         VALUE '2'.                  00009000
009100 01  TABLE-AREA.                                                  00009100
009200     05  TABLE-ENTRY PIC X(117)                                   00009200
009300             OCCURS 0 TO 4000 TIMES                               00009300
009400             DEPENDING ON ENTRY-COUNT                             00009400
009500             INDEXED BY TABLE-IDX.                                00009500
009600*    KEY-ONLY VIEW OF THE SAME TABLE, USED BY THE SHIFT AND SCAN  00009600
009700*    LOGIC BELOW SO THE COMPARES READ AS A KEY, NOT A SUBSTRING.  00009700
009800 01  TABLE-KEY-VIEW REDEFINES TABLE-AREA.                         00009800
009900     05  KEYED-ENTRY                                              00009900
010000             OCCURS 0 TO 4000 TIMES                               00010000
010100             DEPENDING ON ENTRY-COUNT                             00010100
010200             INDEXED BY KEY-IDX.                                  00010200
010300         10  KEY-ENTRY         PIC X(06).                         00010300
010400         10  FILLER               PIC X(111).                     00010400
010500*                                                                 00010500
010600 PROCEDURE DIVISION USING FUNCTION-CODE, ENTRY-COUNT,             00010600
010700     MAX-ENTRIES, TARGET-KEY, NEW-ENTRY, RESULT-CODE,             00010700
010800     TABLE-AREA.                                                  00010800
010900*                                                                 00010900
011000*    RESULT-CODE IS RESET TO '0' (OK) UP FRONT SO NEITHER BRANCH  00011000
011100*    BELOW HAS TO SET IT ON THE GOOD PATH -- ONLY A FAILURE       00011100
011200*    OVERWRITES IT.  THE TRACE DISPLAY PRINTS THE KEY AS A        00011200
011300*    NUMBER (TARGET-KEY-NUM) SO A SCAN OF THE SYSOUT SHOWS A      00011300
011400*    BOOK-ID OR MEMBER-ID, NOT SIX RAW DIGIT BYTES.               00011400
011500 0000-MAIN.                                                       00011500
011600     MOVE '0' TO RESULT-CODE.                                     00011600
011700     IF DEBUG-SWITCH-ON                                           00011700
011800         DISPLAY 'LIBSORT: FUNC ' FUNCTION-CODE ' KEY '           00011800
011900             TARGET-KEY-NUM                                       00011900
012000     END-IF.                                                      00012000
012100     EVALUATE TRUE                                                00012100
012200         WHEN FUNC-INSERT                                         00012200
012300             PERFORM 1000-INSERT-ENTRY THRU 1000-EXIT             00012300
012400         WHEN FUNC-DELETE                                         00012400
012500             PERFORM 2000-DELETE-ENTRY THRU 2000-EXIT             00012500
012600     END-EVALUATE.                                                00012600
012700     GOBACK.                                                      00012700
012800*                                                                 00012800
012900*    TABLE-FULL IS THE ONLY WAY INSERT FAILS -- THERE IS NO       00012900
013000*    DUPLICATE-KEY CHECK HERE, SINCE THE CALLER (LIBUPDT 3500/    00013000
013100*    3700) ALREADY PROVED THE KEY WAS NOT FOUND BEFORE CALLING.   00013100
013200*    THE ENTRY COUNT IS BUMPED FIRST SO THE SHIFT LOOP BELOW HAS  00013200
013300*    A FREE SLOT AT THE BOTTOM TO SHIFT INTO.                     00013300
013400 1000-INSERT-ENTRY.                                               00013400
013500     IF ENTRY-COUNT NOT < MAX-ENTRIES                             00013500
013600         MOVE '1' TO RESULT-CODE                                  00013600
013700     ELSE                                                         00013700
013800         ADD 1 TO ENTRY-COUNT                                     00013800
013900         MOVE ENTRY-COUNT TO WS-INSERT-TO                         00013900
014000         PERFORM 1100-SHIFT-UP-ONE THRU 1100-EXIT                 00014000
014100             UNTIL WS-INSERT-TO = 1                               00014100
014200             OR KEY-ENTRY(WS-INSERT-TO - 1)                       00014200
014300                     NOT > NEW-KEY                                00014300
014400         MOVE NEW-ENTRY TO TABLE-ENTRY(WS-INSERT-TO)              00014400
014500     END-IF.                                                      00014500
014600 1000-EXIT.                                                       00014600
014700     EXIT.                                                        00014700
014800*                                                                 00014800
014900*    CLASSIC INSERTION-SORT SHIFT -- WALKS DOWNWARD FROM THE NEW  00014900
015000*    BOTTOM SLOT, MOVING EACH ENTRY WHOSE KEY SORTS AFTER THE     00015000
015100*    NEW ONE UP BY ONE, UNTIL IT FINDS THE ENTRY THAT BELONGS     00015100
015200*    AHEAD OF THE NEW KEY OR RUNS OFF THE TOP OF THE TABLE.       00015200
015300 1100-SHIFT-UP-ONE.                                               00015300
015400     MOVE TABLE-ENTRY(WS-INSERT-TO - 1)                           00015400
015500         TO TABLE-ENTRY(WS-INSERT-TO).                            00015500
015600     SUBTRACT 1 FROM WS-INSERT-TO.                                00015600
015700 1100-EXIT.                                                       00015700
015800     EXIT.                                                        00015800
015900*                                                                 00015900
016000*    DELETE HAS TO FIND THE ENTRY BEFORE IT CAN REMOVE IT, SINCE  00016000
016100*    THE CALLER PASSES ONLY A KEY, NOT A SLOT NUMBER.  KEY-NOT-   00016100
016200*    FOUND ('2') IS THE ONLY FAILURE MODE -- THE CALLER ALREADY   00016200
016300*    CONFIRMED THE KEY EXISTED BEFORE CALLING, SO THIS BRANCH IS  00016300
016400*    ONLY EVER HIT IF THE TWO TABLES SOMEHOW DISAGREE.            00016400
016500 2000-DELETE-ENTRY.                                               00016500
016600     MOVE 'N' TO WS-FOUND-SW.                                     00016600
016700     PERFORM 2050-SCAN-FOR-KEY THRU 2050-EXIT                     00016700
016800         VARYING TABLE-IDX FROM 1 BY 1                            00016800
016900         UNTIL TABLE-IDX > ENTRY-COUNT                            00016900
017000         OR WS-KEY-WAS-FOUND.                                     00017000
017100     IF NOT WS-KEY-WAS-FOUND                                      00017100
017200         MOVE '2' TO RESULT-CODE                                  00017200
017300     ELSE                                                         00017300
017400         SUBTRACT 1 FROM TABLE-IDX GIVING WS-DELETE-AT            00017400
017500         PERFORM 2100-SHIFT-DOWN-ONE THRU 2100-EXIT               00017500
017600             VARYING WS-SHIFT-IX FROM WS-DELETE-AT BY 1           00017600
017700             UNTIL WS-SHIFT-IX NOT < ENTRY-COUNT                  00017700
017800         SUBTRACT 1 FROM ENTRY-COUNT                              00017800
017900     END-IF.                                                      00017900
018000 2000-EXIT.                                                       00018000
018100     EXIT.                                                        00018100
018200*                                                                 00018200
018300*    PLAIN LINEAR SCAN, LOW SLOT TO HIGH -- THE TABLE IS ONLY ON  00018300
018400*    THE ORDER OF A FEW THOUSAND ENTRIES AT MOST, SO THERE WAS    00018400
018500*    NEVER A NEED TO BINARY-SEARCH HERE THE WAY LIBUPDT'S OWN     00018500
018600*    2600/2610 DO AGAINST THE SAME TABLES.                        00018600
018700 2050-SCAN-FOR-KEY.                                               00018700
018800     IF KEY-ENTRY(TABLE-IDX) = TARGET-KEY                         00018800
018900         MOVE 'Y' TO WS-FOUND-SW                                  00018900
019000     END-IF.                                                      00019000
019100 2050-EXIT.                                                       00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400*    MIRROR OF 1100 -- CLOSES THE GAP LEFT BY THE DELETED ENTRY   00019400
019500*    BY PULLING EVERY SLOT ABOVE IT DOWN ONE POSITION.            00019500
019600 2100-SHIFT-DOWN-ONE.                                             00019600
019700     MOVE TABLE-ENTRY(WS-SHIFT-IX + 1)                            00019700
019800         TO TABLE-ENTRY(WS-SHIFT-IX).                             00019800
019900 2100-EXIT.                                                       00019900
020000     EXIT.                                                        00020000
