000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    L I B U P D T                                                00000300
000400*                                                                 00000400
000500*    LIBRARY CIRCULATION BATCH UPDATE AND SUMMARY REPORT.         00000500
000600*    READS THE BOOK CATALOG, MEMBER ROSTER, AND BORROWED-BOOK     00000600
000700*    LEDGER MASTERS INTO WORKING STORAGE, APPLIES THE DAY'S       00000700
000800*    CIRCULATION TRANSACTION CARDS IN ARRIVAL ORDER, RECALCULATES 00000800
000900*    OVERDUE FINES FOR EVERY MEMBER TOUCHED, REWRITES ALL THREE   00000900
001000*    MASTERS, AND PRINTS THE CIRCULATION SUMMARY REPORT.          00001000
001100*    REPLACES THE OLD CARD-IMAGE CIRCULATION DESK LOGBOOK.        00001100
001200*                                                                 00001200
001300*  CHANGE LOG                                                     00001300
001400*  DATE      INIT  TICKET    DESCRIPTION                          00001400
001500*  04/02/89  RHW   LB-0001   ORIGINAL CIRCULATION REWRITE, REPLACE00001500
001600*                            THE CARD-IMAGE DESK LOGBOOK.         00001600
001700*  11/18/94  PJN   LB-0077   ADDED BOOK-AVAILABLE FLAG AND THE    00001700
001800*                            BORROW/RETURN AVAILABILITY CHECKS.   00001800
001900*  06/30/95  PJN   LB-0081   REJECT RETURN WHEN MEMBER HAS AN     00001900
002000*                            OUTSTANDING FINE BALANCE.            00002000
002100*  02/14/96  PJN   LB-0098   ADDED PAY-FINE AND CLEAR-FINE        00002100
002200*                            TRANSACTIONS AND TXN-AMOUNT FIELD.   00002200
002300*  09/09/97  RHW   LB-0150   ADD-BOOK/DELETE-BOOK AND ADD-MEMBER/ 00002300
002400*                            DELETE-MEMBER TRANSACTIONS, CALLING  00002400
002500*                            THE NEW LIBSORT ROUTINE TO KEEP THE  00002500
002600*                            CATALOG AND ROSTER TABLES IN KEY     00002600
002700*                            SEQUENCE.                            00002700
002800*  01/07/99  MDC   LB-0231   Y2K REVIEW -- ALL DATE FIELDS ALREADY00002800
002900*                            FULL 4-DIGIT YEAR (9(8) YYYYMMDD).   00002900
003000*                            ADDED PARM-FILE PROCESSING DATE SO   00003000
003100*                            THE SYSTEM CLOCK IS NOT THE ONLY     00003100
003200*                            SOURCE OF "TODAY" FOR FINE CALC.     00003200
003300*  08/22/01  LMK   LB-0266   REPLACED THE OLD STRAIGHT-LINE DAYS- 00003300
003400*                            OVERDUE APPROXIMATION WITH A PROPER  00003400
003500*                            JULIAN-DAY-NUMBER DATE SUBTRACTION --00003500
003600*                            THE OLD METHOD MISCOUNTED OVERDUE    00003600
003700*                            DAYS ACROSS A MONTH-END.             00003700
003800*  03/11/04  LMK   LB-0299   TOUCHED-MEMBER RECALC NOW RUNS ONLY  00003800
003900*                            FOR MEMBERS AFFECTED BY A BORROW OR  00003900
004000*                            RETURN THIS RUN -- A PAY-FINE OR     00004000
004100*                            CLEAR-FINE RESULT WAS BEING WIPED OUT00004100
004200*                            BY THE END-OF-RUN RECALC PASS.       00004200
004300*  03/11/04  LMK   LB-0300   SHOP STANDARD REVIEW -- SPLIT EVERY  00004300
004400*                            TABLE-SCAN LOOP OUT TO ITS OWN       00004400
004500*                            PARAGRAPH PER THE CODING STANDARD,   00004500
004600*                            NONE OF THEM INLINE ANY LONGER.      00004600
004700*  03/18/04  LMK   LB-0301   RPT-COUNT-LINE WAS TWO BYTES WIDER   00004700
004800*                            THAN RPT-RECORD, OVERFLOWING THE     00004800
004900*                            PRINT LINE ON EVERY COUNT WRITTEN IN 00004900
005000*                            6200.  TRIMMED TRAILING FILLER TO    00005000
005100*                            MATCH THE OTHER REPORT LINES.        00005100
005200*  03/22/04  LMK   LB-0302   SHOP STANDARDS REVIEW -- RUN COUNTERS00005200
005300*                            IN WS-RUN-COUNTERS PUT BACK TO COMP-300005300
005400*                            TO MATCH THE OLD REPORT-TOTALS       00005400
005500*                            CONVENTION THIS GROUP REPLACED.      00005500
005600*                            ADDED A STANDALONE DEBUG TRACE       00005600
005700*                            COUNTER AT THE 77 LEVEL, GATED ON    00005700
005800*                            UPSI-0, SINCE THE MAIN PROGRAM HAD   00005800
005900*                            NONE OF ITS OWN.  ALSO WENT THROUGH  00005900
006000*                            AND DOCUMENTED THE BATCH FLOW AND    00006000
006100*                            BUSINESS RULES IN THE BODY PARAGRAPHS00006100
006200*                            MORE THOROUGHLY FOR THE NEXT PERSON  00006200
006300*                            WHO HAS TO MAINTAIN THIS -- TOO MUCH 00006300
006400*                            OF IT WAS ONLY IN RHW'S AND PJN'S    00006400
006500*                            HEADS.                               00006500
006600*  03/25/04  LMK   LB-0303   LIBSORT'S LINKAGE SECTION HAD AN     00006600
006700*                            "LS-" PREFIX ON EVERY PARAMETER THAT 00006700
006800*                            THIS SHOP HAS NEVER USED ON A CALL   00006800
006900*                            INTERFACE.  DROPPED IT OVER THERE TO 00006900
007000*                            MATCH HOUSE STYLE -- NO CHANGE NEEDED00007000
007100*                            HERE SINCE THE CALL PASSES BY        00007100
007200*                            POSITION, NOT BY NAME.               00007200
007300*  03/25/04  LMK   LB-0304   RPT-MEMBER-DETAIL AND RPT-MEMBER-    00007300
007400*                            TOTAL WERE BOTH ONE BYTE SHORT OF    00007400
007500*                            RPT-RECORD'S 132, DESPITE THE BY-HAND00007500
007600*                            CHECK NOTED UNDER LB-0301 ABOVE --   00007600
007700*                            THAT CHECK MISSED THESE TWO.         00007700
007800*                            WIDENED THE TRAILING FILLER ON EACH  00007800
007900*                            BY ONE BYTE (X(82) AND X(84)).       00007900
008000***************************************************************** 00008000
008100 IDENTIFICATION DIVISION.                                         00008100
008200 PROGRAM-ID. LIBUPDT.                                             00008200
008300 AUTHOR. R HOLLOWAY.                                              00008300
008400 INSTALLATION. DATA CENTER SVCS - BATCH UNIT.                     00008400
008500 DATE-WRITTEN. 04/02/89.                                          00008500
008600 DATE-COMPILED.                                                   00008600
008700 SECURITY. NON-CONFIDENTIAL.                                      00008700
008800*                                                                 00008800
008900 ENVIRONMENT DIVISION.                                            00008900
009000 CONFIGURATION SECTION.                                           00009000
009100 SOURCE-COMPUTER. IBM-390.                                        00009100
009200 OBJECT-COMPUTER. IBM-390.                                        00009200
009300 SPECIAL-NAMES.                                                   00009300
009400     C01 IS TOP-OF-FORM                                           00009400
009500     UPSI-0 ON STATUS IS LIB-DEBUG-SWITCH-ON                      00009500
009600     UPSI-0 OFF STATUS IS LIB-DEBUG-SWITCH-OFF.                   00009600
009700*                                                                 00009700
009800 INPUT-OUTPUT SECTION.                                            00009800
009900 FILE-CONTROL.                                                    00009900
010000     SELECT BOOKS-FILE-IN  ASSIGN TO BOOKIN                       00010000
010100         ORGANIZATION IS LINE SEQUENTIAL                          00010100
010200         FILE STATUS IS WS-BOOKIN-STATUS.                         00010200
010300     SELECT BOOKS-FILE-OUT ASSIGN TO BOOKOUT                      00010300
010400         ORGANIZATION IS LINE SEQUENTIAL                          00010400
010500         FILE STATUS IS WS-BOOKOUT-STATUS.                        00010500
010600     SELECT MEMBERS-FILE-IN  ASSIGN TO MEMBIN                     00010600
010700         ORGANIZATION IS LINE SEQUENTIAL                          00010700
010800         FILE STATUS IS WS-MEMBIN-STATUS.                         00010800
010900     SELECT MEMBERS-FILE-OUT ASSIGN TO MEMBOUT                    00010900
011000         ORGANIZATION IS LINE SEQUENTIAL                          00011000
011100         FILE STATUS IS WS-MEMBOUT-STATUS.                        00011100
011200     SELECT LOANS-FILE-IN  ASSIGN TO LOANIN                       00011200
011300         ORGANIZATION IS LINE SEQUENTIAL                          00011300
011400         FILE STATUS IS WS-LOANIN-STATUS.                         00011400
011500     SELECT LOANS-FILE-OUT ASSIGN TO LOANOUT                      00011500
011600         ORGANIZATION IS LINE SEQUENTIAL                          00011600
011700         FILE STATUS IS WS-LOANOUT-STATUS.                        00011700
011800     SELECT TRANS-FILE    ASSIGN TO TRANIN                        00011800
011900         ORGANIZATION IS LINE SEQUENTIAL                          00011900
012000         FILE STATUS IS WS-TRANIN-STATUS.                         00012000
012100     SELECT PARM-FILE     ASSIGN TO LIBPARM                       00012100
012200         ORGANIZATION IS LINE SEQUENTIAL                          00012200
012300         FILE STATUS IS WS-PARM-STATUS.                           00012300
012400     SELECT RPT-FILE      ASSIGN TO LIBRPT                        00012400
012500         ORGANIZATION IS LINE SEQUENTIAL                          00012500
012600         FILE STATUS IS WS-RPT-STATUS.                            00012600
012700*                                                                 00012700
012800 DATA DIVISION.                                                   00012800
012900 FILE SECTION.                                                    00012900
013000*                                                                 00013000
013100*    CATALOG MASTER, INBOUND SIDE.  READ ONCE AT 2100 AND NEVER   00013100
013200*    TOUCHED AGAIN -- ALL IN-RUN UPDATES HAPPEN AGAINST THE TABLE.00013200
013300 FD  BOOKS-FILE-IN.                                               00013300
013400 01  BKI-BOOK-RECORD.                                             00013400
013500     COPY BOOKCOPY REPLACING ==:TAG:== BY ==BKI==                 00013500
013600         ==:LVL:== BY ==05==.                                     00013600
013700*                                                                 00013700
013800*    CATALOG MASTER, OUTBOUND SIDE.  WRITTEN ONCE AT 5100 FROM THE00013800
013900*    TABLE, IN ASCENDING BOOK-ID ORDER, AFTER EVERY TRANSACTION   00013900
014000*    HAS BEEN APPLIED.  BECOMES TOMORROW'S BOOKS-FILE-IN.         00014000
014100 FD  BOOKS-FILE-OUT.                                              00014100
014200 01  BKO-BOOK-RECORD.                                             00014200
014300     COPY BOOKCOPY REPLACING ==:TAG:== BY ==BKO==                 00014300
014400         ==:LVL:== BY ==05==.                                     00014400
014500*                                                                 00014500
014600*    ROSTER MASTER, INBOUND SIDE.  SAME READ-ONCE TREATMENT AS THE00014600
014700*    CATALOG ABOVE.                                               00014700
014800 FD  MEMBERS-FILE-IN.                                             00014800
014900 01  MBI-MEMBER-RECORD.                                           00014900
015000     COPY MEMBCOPY REPLACING ==:TAG:== BY ==MBI==                 00015000
015100         ==:LVL:== BY ==05==.                                     00015100
015200*                                                                 00015200
015300*    ROSTER MASTER, OUTBOUND SIDE.  WRITTEN FROM THE TABLE AT     00015300
015400*    5200, BALANCES AS OF THE END-OF-RUN FINE RECALC, NOT AS      00015400
015500*    LOADED.                                                      00015500
015600 FD  MEMBERS-FILE-OUT.                                            00015600
015700 01  MBO-MEMBER-RECORD.                                           00015700
015800     COPY MEMBCOPY REPLACING ==:TAG:== BY ==MBO==                 00015800
015900         ==:LVL:== BY ==05==.                                     00015900
016000*                                                                 00016000
016100*    LOAN LEDGER, INBOUND SIDE -- EVERY LOAN EVER BORROWED THAT   00016100
016200*    HADN'T BEEN PURGED AS OF LAST RUN, RETURNED OR NOT.          00016200
016300 FD  LOANS-FILE-IN.                                               00016300
016400 01  LNI-LOAN-RECORD.                                             00016400
016500     COPY LOANCOPY REPLACING ==:TAG:== BY ==LNI==                 00016500
016600         ==:LVL:== BY ==05==.                                     00016600
016700*                                                                 00016700
016800*    LOAN LEDGER, OUTBOUND SIDE.  WRITTEN FROM THE TABLE AT 5300  00016800
016900*    IN WHATEVER ORDER THE ENTRIES SIT IN MEMORY -- NO KEY, NO    00016900
017000*    SORT.                                                        00017000
017100 FD  LOANS-FILE-OUT.                                              00017100
017200 01  LNO-LOAN-RECORD.                                             00017200
017300     COPY LOANCOPY REPLACING ==:TAG:== BY ==LNO==                 00017300
017400         ==:LVL:== BY ==05==.                                     00017400
017500*                                                                 00017500
017600*    TODAY'S CIRCULATION-DESK TRANSACTION DECK, IN ARRIVAL ORDER. 00017600
017700*    ONE CARD PER BORROW/RETURN/PAYMENT/ADD/DELETE ACTION.        00017700
017800 FD  TRANS-FILE.                                                  00017800
017900 01  TRAN-RECORD.                                                 00017900
018000     COPY TRANREC.                                                00018000
018100*                                                                 00018100
018200*    PARM CARD CARRIES ONLY THE PROCESSING DATE -- 8 BYTES,       00018200
018300*    NO ROOM FOR A FILLER WITHOUT CHANGING THE CARD LAYOUT.       00018300
018400 FD  PARM-FILE.                                                   00018400
018500 01  PARM-RECORD.                                                 00018500
018600     05  PARM-PROC-DATE          PIC 9(08).                       00018600
018700*                                                                 00018700
018800 FD  RPT-FILE.                                                    00018800
018900 01  RPT-RECORD                  PIC X(132).                      00018900
019000*                                                                 00019000
019100 WORKING-STORAGE SECTION.                                         00019100
019200*                                                                 00019200
019300*    STANDALONE DEBUG TRACE COUNTER -- BUMPED IN 3000 FOR EVERY   00019300
019400*    TRANSACTION READ WHEN UPSI-0 IS ON, DISPLAYED AT TERMINATION 00019400
019500*    SO A RERUN WITH THE SWITCH UP CAN CONFIRM THE TRACE DISPLAYS 00019500
019600*    LINE UP WITH THE TRANSACTION COUNT ON THE SUMMARY REPORT.    00019600
019700 77  WS-DEBUG-TRACE-CNT          PIC S9(04) COMP VALUE 0.         00019700
019800*                                                                 00019800
019900*    ONE TWO-BYTE STATUS PER SELECT IN FILE-CONTROL ABOVE.  ONLY  00019900
020000*    THE FOUR INPUT FILES CARRY AN EOF 88-LEVEL -- THE OUTPUT     00020000
020100*    FILES AND THE REPORT ARE NEVER READ, SO '10' NEVER APPLIES.  00020100
020200 01  WS-FILE-STATUSES.                                            00020200
020300     05  WS-BOOKIN-STATUS         PIC X(02).                      00020300
020400         88  WS-BOOKIN-OK              VALUE '00'.                00020400
020500         88  WS-BOOKIN-EOF              VALUE '10'.               00020500
020600     05  WS-BOOKOUT-STATUS        PIC X(02).                      00020600
020700         88  WS-BOOKOUT-OK             VALUE '00'.                00020700
020800     05  WS-MEMBIN-STATUS         PIC X(02).                      00020800
020900         88  WS-MEMBIN-OK              VALUE '00'.                00020900
021000         88  WS-MEMBIN-EOF              VALUE '10'.               00021000
021100     05  WS-MEMBOUT-STATUS        PIC X(02).                      00021100
021200         88  WS-MEMBOUT-OK             VALUE '00'.                00021200
021300     05  WS-LOANIN-STATUS         PIC X(02).                      00021300
021400         88  WS-LOANIN-OK              VALUE '00'.                00021400
021500         88  WS-LOANIN-EOF              VALUE '10'.               00021500
021600     05  WS-LOANOUT-STATUS        PIC X(02).                      00021600
021700         88  WS-LOANOUT-OK             VALUE '00'.                00021700
021800     05  WS-TRANIN-STATUS         PIC X(02).                      00021800
021900         88  WS-TRANIN-OK              VALUE '00'.                00021900
022000         88  WS-TRANIN-EOF              VALUE '10'.               00022000
022100     05  WS-PARM-STATUS           PIC X(02).                      00022100
022200         88  WS-PARM-OK                VALUE '00'.                00022200
022300     05  WS-RPT-STATUS            PIC X(02).                      00022300
022400         88  WS-RPT-OK                 VALUE '00'.                00022400
022500*                                                                 00022500
022600*    END-OF-FILE AND FOUND/NOT-FOUND SWITCHES.  EACH IS A PLAIN   00022600
022700*    Y/N BYTE WITH ITS OWN 88-LEVEL -- NO SWITCH DOES DOUBLE DUTY 00022700
022800*    FOR TWO DIFFERENT CONDITIONS, THE WAY THE OLD LOGBOOK'S      00022800
022900*    DESK SHEET USED TO OVERLOAD ONE CHECKBOX FOR TWO MEANINGS.   00022900
023000 01  WS-SWITCHES.                                                 00023000
023100     05  WS-BOOKIN-EOF-SW         PIC X(01) VALUE 'N'.            00023100
023200         88  BOOKIN-AT-EOF             VALUE 'Y'.                 00023200
023300     05  WS-MEMBIN-EOF-SW         PIC X(01) VALUE 'N'.            00023300
023400         88  MEMBIN-AT-EOF             VALUE 'Y'.                 00023400
023500     05  WS-LOANIN-EOF-SW         PIC X(01) VALUE 'N'.            00023500
023600         88  LOANIN-AT-EOF             VALUE 'Y'.                 00023600
023700     05  WS-TRANIN-EOF-SW         PIC X(01) VALUE 'N'.            00023700
023800         88  TRANIN-AT-EOF             VALUE 'Y'.                 00023800
023900     05  WS-BOOK-FOUND-SW         PIC X(01) VALUE 'N'.            00023900
024000         88  BOOK-WAS-FOUND            VALUE 'Y'.                 00024000
024100     05  WS-MEMBER-FOUND-SW       PIC X(01) VALUE 'N'.            00024100
024200         88  MEMBER-WAS-FOUND          VALUE 'Y'.                 00024200
024300     05  WS-LOAN-FOUND-SW         PIC X(01) VALUE 'N'.            00024300
024400         88  LOAN-WAS-FOUND            VALUE 'Y'.                 00024400
024500*                                                                 00024500
024600*    THE TWO FUNCTION LITERALS LIBSORT ACCEPTS, WS-SORT-KEY/RESULT00024600
024700*    AND WS-DUMMY-ENTRY ARE THE FIXED CALL ARGUMENTS SHARED BY    00024700
024800*    EVERY CALL 'LIBSORT' IN THIS PROGRAM -- SEE 3500/3600/3700/  00024800
024900*    3800.  WS-DUMMY-ENTRY IS PASSED ON A DELETE CALL ONLY BECAUSE00024900
025000*    THE CALLING SEQUENCE IS FIXED FOR BOTH FUNCTIONS; THE DELETE 00025000
025100*    PATH INSIDE LIBSORT NEVER LOOKS AT IT.                       00025100
025200 01  WS-SORT-CONSTANTS.                                           00025200
025300     05  WS-SORT-INS-FUNC         PIC X(01) VALUE 'I'.            00025300
025400     05  WS-SORT-DEL-FUNC         PIC X(01) VALUE 'D'.            00025400
025500 01  WS-SORT-RESULT               PIC X(01).                      00025500
025600     88  WS-SORT-OK                    VALUE '0'.                 00025600
025700 01  WS-SORT-KEY                  PIC X(06).                      00025700
025800 01  WS-DUMMY-ENTRY                PIC X(117) VALUE SPACES.       00025800
025900*                                                                 00025900
026000*    WS-PROC-DATE-N IS "TODAY" FOR EVERY FINE CALCULATION IN THIS 00026000
026100*    RUN -- SET ONCE IN 1200 FROM EITHER THE PARM CARD OR THE     00026100
026200*    SYSTEM CLOCK, NEVER TOUCHED AGAIN.  WS-PROC-DATE-PARTS       00026200
026300*    REDEFINES IT TO PULL OUT YEAR/MONTH/DAY FOR 4600'S JULIAN-   00026300
026400*    DAY-NUMBER CONVERSION WITHOUT A SEPARATE UNSTRING.           00026400
026500 01  WS-PROCESSING-DATE.                                          00026500
026600     05  WS-PROC-DATE-N           PIC 9(08).                      00026600
026700     05  WS-PROC-DATE-PARTS REDEFINES WS-PROC-DATE-N.             00026700
026800         10  WS-PROC-YYYY             PIC 9(04).                  00026800
026900         10  WS-PROC-MM               PIC 9(02).                  00026900
027000         10  WS-PROC-DD               PIC 9(02).                  00027000
027100*    RAW SYSTEM-CLOCK DATE, KEPT SEPARATE FROM WS-PROC-DATE-N SO  00027100
027200*    1200 CAN TELL WHETHER THE PARM CARD OVERRODE IT.             00027200
027300 01  WS-TODAY-DATE                PIC 9(08).                      00027300
027400*                                                                 00027400
027500*    SAME REDEFINES TECHNIQUE AS WS-PROCESSING-DATE ABOVE, BUT FOR00027500
027600*    WHICHEVER LOAN'S DUE DATE 4600 IS CURRENTLY CHECKING.        00027600
027700 01  WS-DUE-DATE-AREA.                                            00027700
027800     05  WS-DUE-DATE-N            PIC 9(08).                      00027800
027900     05  WS-DUE-DATE-PARTS REDEFINES WS-DUE-DATE-N.               00027900
028000         10  WS-DUE-YYYY              PIC 9(04).                  00028000
028100         10  WS-DUE-MM                PIC 9(02).                  00028100
028200         10  WS-DUE-DD                PIC 9(02).                  00028200
028300*                                                                 00028300
028400*    SCRATCH Y/M/D FED INTO 4650 AND THE JDN RESULT IT HANDS BACK.00028400
028500*    REUSED FOR BOTH THE DUE DATE AND THE PROCESSING DATE IN 4600,00028500
028600*    ONE CONVERSION AT A TIME.                                    00028600
028700 01  WS-DATE-CALC-AREA.                                           00028700
028800     05  WS-CALC-YYYY             PIC 9(04).                      00028800
028900     05  WS-CALC-MM               PIC 9(02).                      00028900
029000     05  WS-CALC-DD               PIC 9(02).                      00029000
029100     05  WS-CALC-JDN              PIC S9(08) COMP.                00029100
029200 01  WS-JDN-WORK.                                                 00029200
029300     05  WS-JW-A                  PIC S9(08) COMP.                00029300
029400     05  WS-JW-B                  PIC S9(08) COMP.                00029400
029500     05  WS-JW-C                  PIC S9(08) COMP.                00029500
029600     05  WS-JW-D                  PIC S9(08) COMP.                00029600
029700     05  WS-JW-E                  PIC S9(08) COMP.                00029700
029800 01  WS-DUE-JDN                   PIC S9(08) COMP.                00029800
029900 01  WS-PROC-JDN                  PIC S9(08) COMP.                00029900
030000 01  WS-DAYS-OVERDUE              PIC S9(05) COMP.                00030000
030100 01  WS-LOAN-FINE                 PIC S9(05)V99.                  00030100
030200 01  WS-FINE-TOTAL                PIC S9(05)V99.                  00030200
030300*                                                                 00030300
030400 01  WS-SEARCH-BOOK-ID            PIC 9(06).                      00030400
030500 01  WS-SEARCH-MEMBER-ID          PIC 9(06).                      00030500
030600*                                                                 00030600
030700*    BOOK CATALOG TABLE.  BOOK-SLOT IS THE RAW 117-BYTE CATALOG   00030700
030800*    ENTRY AS IT COMES FROM BOOKCOPY -- PASSED STRAIGHT TO        00030800
030900*    LIBSORT WHEN A RECORD IS ADDED OR DELETED.  BOOK-ENTRY       00030900
031000*    REDEFINES THE SAME STORAGE WITH THE CATALOG FIELDS BROKEN    00031000
031100*    OUT FOR EVERYDAY REFERENCE.                                  00031100
031200 01  WS-BOOK-TABLE.                                               00031200
031300     05  WS-BOOK-COUNT            PIC S9(04) COMP VALUE 0.        00031300
031400     05  WS-BOOK-MAX              PIC S9(04) COMP VALUE +2000.    00031400
031500     05  BOOK-SLOT PIC X(117)                                     00031500
031600             OCCURS 0 TO 2000 TIMES                               00031600
031700             DEPENDING ON WS-BOOK-COUNT                           00031700
031800             INDEXED BY BK-IDX.                                   00031800
031900 01  WS-BOOK-TABLE-FIELDS REDEFINES WS-BOOK-TABLE.                00031900
032000     05  FILLER                   PIC X(04).                      00032000
032100     05  BOOK-ENTRY                                               00032100
032200             OCCURS 0 TO 2000 TIMES                               00032200
032300             DEPENDING ON WS-BOOK-COUNT                           00032300
032400             ASCENDING KEY IS BK-BOOK-ID                          00032400
032500             INDEXED BY BKF-IDX.                                  00032500
032600         COPY BOOKCOPY REPLACING ==:TAG:== BY ==BK==              00032600
032700             ==:LVL:== BY ==10==.                                 00032700
032800*                                                                 00032800
032900*    MEMBER ROSTER TABLE.  EACH SLOT CARRIES THE 63-BYTE MEMBER   00032900
033000*    RECORD PLUS A ONE-BYTE TOUCHED FLAG, PADDED OUT TO THE SAME  00033000
033100*    117-BYTE SLOT WIDTH AS THE CATALOG SO BOTH TABLES CAN SHARE  00033100
033200*    THE ONE LIBSORT ROUTINE.                                     00033200
033300 01  WS-MEMBER-TABLE.                                             00033300
033400     05  WS-MEMBER-COUNT          PIC S9(04) COMP VALUE 0.        00033400
033500     05  WS-MEMBER-MAX            PIC S9(04) COMP VALUE +2000.    00033500
033600     05  MEMBER-SLOT PIC X(117)                                   00033600
033700             OCCURS 0 TO 2000 TIMES                               00033700
033800             DEPENDING ON WS-MEMBER-COUNT                         00033800
033900             INDEXED BY MB-IDX.                                   00033900
034000 01  WS-MEMBER-TABLE-FIELDS REDEFINES WS-MEMBER-TABLE.            00034000
034100     05  FILLER                   PIC X(04).                      00034100
034200     05  MEMBER-ENTRY                                             00034200
034300             OCCURS 0 TO 2000 TIMES                               00034300
034400             DEPENDING ON WS-MEMBER-COUNT                         00034400
034500             ASCENDING KEY IS MB-MEMBER-ID                        00034500
034600             INDEXED BY MBF-IDX.                                  00034600
034700         COPY MEMBCOPY REPLACING ==:TAG:== BY ==MB==              00034700
034800             ==:LVL:== BY ==10==.                                 00034800
034900         10  MB-TOUCHED-SW        PIC X(01) VALUE 'N'.            00034900
035000             88  MB-WAS-TOUCHED        VALUE 'Y'.                 00035000
035100         10  FILLER               PIC X(53).                      00035100
035200*                                                                 00035200
035300*    BORROWED-BOOK LEDGER TABLE.  LEDGER STAYS IN ARRIVAL ORDER   00035300
035400*    PER LOANCOPY -- NO ASCENDING KEY, NO CALL TO LIBSORT.  THE   00035400
035500*    36-BYTE LEDGER ENTRY IS PADDED OUT TO THE SAME 117-BYTE      00035500
035600*    SLOT WIDTH FOR CONSISTENCY WITH THE OTHER TWO TABLES.        00035600
035700 01  WS-LOAN-TABLE.                                               00035700
035800     05  WS-LOAN-COUNT            PIC S9(04) COMP VALUE 0.        00035800
035900     05  WS-LOAN-MAX              PIC S9(04) COMP VALUE +4000.    00035900
036000     05  LOAN-SLOT PIC X(117)                                     00036000
036100             OCCURS 0 TO 4000 TIMES                               00036100
036200             DEPENDING ON WS-LOAN-COUNT                           00036200
036300             INDEXED BY LN-IDX.                                   00036300
036400 01  WS-LOAN-TABLE-FIELDS REDEFINES WS-LOAN-TABLE.                00036400
036500     05  FILLER                   PIC X(04).                      00036500
036600     05  LOAN-ENTRY                                               00036600
036700             OCCURS 0 TO 4000 TIMES                               00036700
036800             DEPENDING ON WS-LOAN-COUNT                           00036800
036900             INDEXED BY LNF-IDX.                                  00036900
037000         COPY LOANCOPY REPLACING ==:TAG:== BY ==LN==              00037000
037100             ==:LVL:== BY ==10==.                                 00037100
037200         10  FILLER               PIC X(81).                      00037200
037300*                                                                 00037300
037400*    SCRATCH AREA FOR BUILDING A NEW CATALOG OR ROSTER ENTRY      00037400
037500*    BEFORE HANDING IT TO LIBSORT.                                00037500
037600 01  WS-NEW-BOOK-ENTRY.                                           00037600
037700     COPY BOOKCOPY REPLACING ==:TAG:== BY ==NBK==                 00037700
037800         ==:LVL:== BY ==05==.                                     00037800
037900 01  WS-NEW-BOOK-SLOT REDEFINES WS-NEW-BOOK-ENTRY                 00037900
038000         PIC X(117).                                              00038000
038100 01  WS-NEW-MEMBER-AREA.                                          00038100
038200     COPY MEMBCOPY REPLACING ==:TAG:== BY ==NMB==                 00038200
038300         ==:LVL:== BY ==05==.                                     00038300
038400     05  FILLER                   PIC X(54).                      00038400
038500 01  WS-NEW-MEMBER-SLOT REDEFINES WS-NEW-MEMBER-AREA              00038500
038600         PIC X(117).                                              00038600
038700*                                                                 00038700
038800*    REJECTED-TRANSACTION LOG, PRINTED AT THE END OF THE REPORT.  00038800
038900 01  WS-REJECT-LOG.                                               00038900
039000     05  WS-REJECT-COUNT          PIC S9(04) COMP VALUE 0.        00039000
039100     05  WS-REJECT-MAX            PIC S9(04) COMP VALUE +500.     00039100
039200     05  REJECT-ENTRY                                             00039200
039300             OCCURS 0 TO 500 TIMES                                00039300
039400             DEPENDING ON WS-REJECT-COUNT                         00039400
039500             INDEXED BY RJ-IDX.                                   00039500
039600         10  RJ-TXN-CODE              PIC X(02).                  00039600
039700         10  RJ-MEMBER-ID             PIC 9(06).                  00039700
039800         10  RJ-BOOK-ID               PIC 9(06).                  00039800
039900         10  RJ-REASON                PIC X(40).                  00039900
040000         10  FILLER                   PIC X(02).                  00040000
040100 01  WS-REJECT-REASON             PIC X(40).                      00040100
040200*                                                                 00040200
040300*    RUN COUNTERS FOR THE SUMMARY REPORT.                         00040300
040400*    COUNTERS FOLLOW THE OLD REPORT-TOTALS CONVENTION -- COMP-3,  00040400
040500*    NOT BINARY -- SAME AS THE DESK LOGBOOK TOTALS THEY REPLACED. 00040500
040600 01  WS-RUN-COUNTERS.                                             00040600
040700     05  WS-TRAN-READ-CNT         PIC S9(07) COMP-3 VALUE 0.      00040700
040800     05  WS-TRAN-REJECT-CNT       PIC S9(07) COMP-3 VALUE 0.      00040800
040900     05  WS-BR-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00040900
041000     05  WS-RT-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041000
041100     05  WS-PF-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041100
041200     05  WS-CF-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041200
041300     05  WS-AB-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041300
041400     05  WS-DB-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041400
041500     05  WS-AM-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041500
041600     05  WS-DM-ACCEPT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041600
041700     05  WS-TRAN-ACCEPT-CNT       PIC S9(07) COMP-3 VALUE 0.      00041700
041800     05  WS-LOANS-OUT-CNT         PIC S9(07) COMP-3 VALUE 0.      00041800
041900 01  WS-MEMBER-FINE-TOTAL          PIC S9(07)V99.                 00041900
042000 01  WS-BAL-EDIT                  PIC ZZZZ9.99.                   00042000
042100 01  WS-OTHER-ID-EDIT             PIC 999999.                     00042100
042200*                                                                 00042200
042300*    REPORT LINES.  EVERY 01 HERE IS EXACTLY 132 BYTES TO MATCH   00042300
042400*    RPT-RECORD -- LB-0301 CAUGHT ONE OF THESE (RPT-COUNT-LINE)   00042400
042500*    RUNNING TWO BYTES OVER, SO EACH LAYOUT'S TRAILING FILLER IS  00042500
042600*    NOW CHECKED BY HAND AGAINST 132 WHENEVER A FIELD CHANGES.    00042600
042700*                                                                 00042700
042800*    TITLE LINE, PRINTED ONCE PER RUN AT THE TOP OF THE REPORT.   00042800
042900 01  RPT-HEADING-1.                                               00042900
043000     05  FILLER                   PIC X(01) VALUE SPACE.          00043000
043100     05  FILLER                   PIC X(20)                       00043100
043200             VALUE 'LIBRARY CIRCULATION'.                         00043200
043300     05  FILLER                   PIC X(20)                       00043300
043400             VALUE ' SUMMARY REPORT'.                             00043400
043500     05  FILLER                   PIC X(14) VALUE '  RUN DATE  '. 00043500
043600     05  RH1-RUN-DATE             PIC 9(08).                      00043600
043700     05  FILLER                   PIC X(69) VALUE SPACES.         00043700
043800 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.        00043800
043900*    ONE OF THESE PER LINE IN 6200 -- LABEL PLUS A SINGLE EDITED  00043900
044000*    COUNT.  1+40+7+84=132.                                       00044000
044100 01  RPT-COUNT-LINE.                                              00044100
044200     05  FILLER                   PIC X(01) VALUE SPACE.          00044200
044300     05  RC-LABEL                 PIC X(40).                      00044300
044400     05  RC-COUNT                 PIC ZZZ,ZZ9.                    00044400
044500     05  FILLER                   PIC X(84) VALUE SPACES.         00044500
044600 01  RPT-MEMBER-HEADING.                                          00044600
044700     05  FILLER                   PIC X(01) VALUE SPACE.          00044700
044800     05  FILLER                   PIC X(40)                       00044800
044900             VALUE 'MEMBER FINE BALANCES'.                        00044900
045000     05  FILLER                   PIC X(91) VALUE SPACES.         00045000
045100*    ONE PRINTED PER MEMBER WITH A POSITIVE BALANCE, BY 6310.     00045100
045200 01  RPT-MEMBER-DETAIL.                                           00045200
045300     05  FILLER                   PIC X(01) VALUE SPACE.          00045300
045400     05  RMD-MEMBER-ID            PIC 9(06).                      00045400
045500     05  FILLER                   PIC X(02) VALUE SPACES.         00045500
045600     05  RMD-MEMBER-NAME          PIC X(30).                      00045600
045700     05  FILLER                   PIC X(02) VALUE SPACES.         00045700
045800     05  RMD-BALANCE              PIC ZZ,ZZ9.99.                  00045800
045900     05  FILLER                   PIC X(82) VALUE SPACES.         00045900
046000*    FOOTS THE MEMBER-FINE SECTION -- SUM OF EVERY RMD-BALANCE    00046000
046100*    PRINTED ABOVE IT, ACCUMULATED IN 6310.                       00046100
046200 01  RPT-MEMBER-TOTAL.                                            00046200
046300     05  FILLER                   PIC X(01) VALUE SPACE.          00046300
046400     05  FILLER                   PIC X(38)                       00046400
046500             VALUE 'TOTAL OUTSTANDING FINES'.                     00046500
046600     05  RMT-TOTAL                PIC ZZ,ZZ9.99.                  00046600
046700     05  FILLER                   PIC X(84) VALUE SPACES.         00046700
046800 01  RPT-REJECT-HEADING.                                          00046800
046900     05  FILLER                   PIC X(01) VALUE SPACE.          00046900
047000     05  FILLER                   PIC X(40)                       00047000
047100             VALUE 'REJECTED TRANSACTIONS'.                       00047100
047200     05  FILLER                   PIC X(91) VALUE SPACES.         00047200
047300*    ONE PRINTED PER ENTRY IN WS-REJECT-LOG, BY 6410 -- THE ONLY  00047300
047400*    PLACE A REJECT'S TXN-CODE/MEMBER-ID/BOOK-ID/REASON ARE EVER  00047400
047500*    SHOWN TOGETHER.                                              00047500
047600 01  RPT-REJECT-DETAIL.                                           00047600
047700     05  FILLER                   PIC X(01) VALUE SPACE.          00047700
047800     05  RRD-TXN-CODE             PIC X(02).                      00047800
047900     05  FILLER                   PIC X(02) VALUE SPACES.         00047900
048000     05  RRD-MEMBER-ID            PIC 9(06).                      00048000
048100     05  FILLER                   PIC X(02) VALUE SPACES.         00048100
048200     05  RRD-BOOK-ID              PIC 9(06).                      00048200
048300     05  FILLER                   PIC X(02) VALUE SPACES.         00048300
048400     05  RRD-REASON               PIC X(40).                      00048400
048500     05  FILLER                   PIC X(71) VALUE SPACES.         00048500
048600*                                                                 00048600
048700 PROCEDURE DIVISION.                                              00048700
048800*                                                                 00048800
048900*    TOP-LEVEL FLOW, SAME SHAPE SINCE THE ORIGINAL 1989 REWRITE --00048900
049000*    LOAD ALL THREE MASTERS INTO MEMORY, WALK THE TRANSACTION DECK00049000
049100*    ONE CARD AT A TIME, RECALCULATE FINES ONLY FOR THE MEMBERS A 00049100
049200*    BORROW OR RETURN TOUCHED THIS RUN (LB-0299), REWRITE THE     00049200
049300*    MASTERS IN KEY ORDER, PRINT THE SUMMARY, AND CLOSE UP.  THE  00049300
049400*    WHOLE RUN IS IN-MEMORY -- NO SORT STEP, NO SCRATCH WORK      00049400
049500*    FILES.                                                       00049500
049600 0000-MAIN-PROCESS.                                               00049600
049700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      00049700
049800     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.                    00049800
049900     PERFORM 3010-READ-TRANSACTION THRU 3010-EXIT.                00049900
050000     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT          00050000
050100         UNTIL TRANIN-AT-EOF.                                     00050100
050200     PERFORM 4000-RECALC-TOUCHED-MEMBERS THRU 4000-EXIT.          00050200
050300     PERFORM 5000-WRITE-MASTERS THRU 5000-EXIT.                   00050300
050400     PERFORM 6000-PRINT-REPORT THRU 6000-EXIT.                    00050400
050500     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       00050500
050600     GOBACK.                                                      00050600
050700*                                                                 00050700
050800*    GET TODAY'S DATE FROM THE SYSTEM CLOCK AS A FALLBACK, THEN   00050800
050900*    OPEN EVERYTHING AND SEE IF A PARM CARD OVERRIDES THE CLOCK.  00050900
051000 1000-INITIALIZE.                                                 00051000
051100     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                     00051100
051200     IF LIB-DEBUG-SWITCH-ON                                       00051200
051300         DISPLAY 'LIBUPDT: UPSI-0 ON, DEBUG TRACE ACTIVE'         00051300
051400     END-IF.                                                      00051400
051500     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.                      00051500
051600     PERFORM 1200-READ-PARM-DATE THRU 1200-EXIT.                  00051600
051700 1000-EXIT.                                                       00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000*    A BLOWN OPEN ON ANY INPUT FILE IS FATAL -- THERE IS NO       00052000
052100*    PARTIAL CIRCULATION RUN.  RETURN-CODE 16 MATCHES THE SHOP'S  00052100
052200*    "BAD FILE, DO NOT RESTART WITHOUT OPERATIONS" SEVERITY.      00052200
052300 1100-OPEN-FILES.                                                 00052300
052400     OPEN INPUT PARM-FILE BOOKS-FILE-IN MEMBERS-FILE-IN           00052400
052500             LOANS-FILE-IN TRANS-FILE.                            00052500
052600     OPEN OUTPUT BOOKS-FILE-OUT MEMBERS-FILE-OUT                  00052600
052700             LOANS-FILE-OUT RPT-FILE.                             00052700
052800     IF NOT WS-BOOKIN-OK OR NOT WS-MEMBIN-OK                      00052800
052900             OR NOT WS-LOANIN-OK OR NOT WS-TRANIN-OK              00052900
053000         DISPLAY 'LIBUPDT: ERROR OPENING AN INPUT FILE'           00053000
053100         MOVE 16 TO RETURN-CODE                                   00053100
053200         PERFORM 9000-TERMINATE THRU 9000-EXIT                    00053200
053300         GOBACK                                                   00053300
053400     END-IF.                                                      00053400
053500 1100-EXIT.                                                       00053500
053600     EXIT.                                                        00053600
053700*                                                                 00053700
053800*    PARM-FILE IS OPTIONAL.  WHEN THE CARD IS MISSING (FILE STATUS00053800
053900*    NOT '00') FINE CALC FALLS BACK TO THE SYSTEM CLOCK DATE THAT 00053900
054000*    1000-INITIALIZE ALREADY PUT IN WS-TODAY-DATE -- SEE LB-0231. 00054000
054100 1200-READ-PARM-DATE.                                             00054100
054200     MOVE WS-TODAY-DATE TO WS-PROC-DATE-N.                        00054200
054300     READ PARM-FILE INTO PARM-RECORD.                             00054300
054400     IF WS-PARM-OK                                                00054400
054500         MOVE PARM-PROC-DATE TO WS-PROC-DATE-N                    00054500
054600     ELSE                                                         00054600
054700         DISPLAY 'LIBUPDT: NO PARM CARD, USING SYSTEM DATE'       00054700
054800     END-IF.                                                      00054800
054900 1200-EXIT.                                                       00054900
055000     EXIT.                                                        00055000
055100*                                                                 00055100
055200*    LOAD THE THREE MASTERS INTO THE IN-MEMORY TABLES BEFORE A    00055200
055300*    SINGLE TRANSACTION CARD IS PROCESSED.  ORDER DOESN'T MATTER  00055300
055400*    BETWEEN THE THREE -- NONE OF THEM REFERENCE EACH OTHER YET.  00055400
055500 2000-LOAD-MASTERS.                                               00055500
055600     PERFORM 2100-LOAD-BOOKS THRU 2100-EXIT.                      00055600
055700     PERFORM 2200-LOAD-MEMBERS THRU 2200-EXIT.                    00055700
055800     PERFORM 2300-LOAD-LOANS THRU 2300-EXIT.                      00055800
055900 2000-EXIT.                                                       00055900
056000     EXIT.                                                        00056000
056100*                                                                 00056100
056200*    CLASSIC READ-AHEAD LOOP -- PRIME THE FIRST RECORD, THEN LET  00056200
056300*    2120 RE-PRIME ON EVERY PASS SO THE UNTIL TEST IN 2100 NEVER  00056300
056400*    HAS TO LOOK AHEAD ITSELF.                                    00056400
056500 2100-LOAD-BOOKS.                                                 00056500
056600     PERFORM 2110-READ-BOOK-IN THRU 2110-EXIT.                    00056600
056700     PERFORM 2120-STORE-BOOK-ENTRY THRU 2120-EXIT                 00056700
056800         UNTIL BOOKIN-AT-EOF.                                     00056800
056900 2100-EXIT.                                                       00056900
057000     EXIT.                                                        00057000
057100*                                                                 00057100
057200*    PRIMED ONCE BY 2100, RE-PERFORMED BY 2120 AFTER EVERY STORE. 00057200
057300 2110-READ-BOOK-IN.                                               00057300
057400     READ BOOKS-FILE-IN                                           00057400
057500         AT END MOVE 'Y' TO WS-BOOKIN-EOF-SW                      00057500
057600     END-READ.                                                    00057600
057700 2110-EXIT.                                                       00057700
057800     EXIT.                                                        00057800
057900*                                                                 00057900
058000*    CATALOG MASTER IS ALREADY IN ASCENDING BOOK-ID SEQUENCE ON   00058000
058100*    DISK, SO A PLAIN APPEND KEEPS THE TABLE ORDERED WITHOUT A    00058100
058200*    CALL TO LIBSORT -- LIBSORT ONLY RUNS WHEN A TRANSACTION ADDS 00058200
058300*    A BOOK MID-RUN, OUT OF THE ORIGINAL KEY SEQUENCE.            00058300
058400 2120-STORE-BOOK-ENTRY.                                           00058400
058500     IF WS-BOOK-COUNT < WS-BOOK-MAX                               00058500
058600         ADD 1 TO WS-BOOK-COUNT                                   00058600
058700         MOVE BKI-BOOK-RECORD TO BOOK-SLOT(WS-BOOK-COUNT)         00058700
058800     ELSE                                                         00058800
058900         DISPLAY 'LIBUPDT: BOOK CATALOG TABLE FULL'               00058900
059000     END-IF.                                                      00059000
059100     PERFORM 2110-READ-BOOK-IN THRU 2110-EXIT.                    00059100
059200 2120-EXIT.                                                       00059200
059300     EXIT.                                                        00059300
059400*                                                                 00059400
059500 2200-LOAD-MEMBERS.                                               00059500
059600     PERFORM 2210-READ-MEMBER-IN THRU 2210-EXIT.                  00059600
059700     PERFORM 2220-STORE-MEMBER-ENTRY THRU 2220-EXIT               00059700
059800         UNTIL MEMBIN-AT-EOF.                                     00059800
059900 2200-EXIT.                                                       00059900
060000     EXIT.                                                        00060000
060100*                                                                 00060100
060200*    SAME READ-AHEAD SHAPE AS 2110, AGAINST THE ROSTER MASTER.    00060200
060300 2210-READ-MEMBER-IN.                                             00060300
060400     READ MEMBERS-FILE-IN                                         00060400
060500         AT END MOVE 'Y' TO WS-MEMBIN-EOF-SW                      00060500
060600     END-READ.                                                    00060600
060700 2210-EXIT.                                                       00060700
060800     EXIT.                                                        00060800
060900*                                                                 00060900
061000*    SPACES FIRST TO CLEAR THE TOUCHED FLAG AND THE FILLER PAD IN 00061000
061100*    THE SAME MOVE, THEN THE MASTER RECORD LAYS DOWN OVER IT.  THE00061100
061200*    TOUCHED SWITCH STARTS 'N' FOR EVERY MEMBER EVERY RUN -- ONLY 00061200
061300*    A BORROW OR RETURN THIS RUN FLIPS IT ON, PER LB-0299.        00061300
061400 2220-STORE-MEMBER-ENTRY.                                         00061400
061500     IF WS-MEMBER-COUNT < WS-MEMBER-MAX                           00061500
061600         ADD 1 TO WS-MEMBER-COUNT                                 00061600
061700         MOVE SPACES TO MEMBER-SLOT(WS-MEMBER-COUNT)              00061700
061800         MOVE MBI-MEMBER-RECORD                                   00061800
061900             TO MB-MEMBER-ID(WS-MEMBER-COUNT)                     00061900
062000         MOVE 'N' TO MB-TOUCHED-SW(WS-MEMBER-COUNT)               00062000
062100     ELSE                                                         00062100
062200         DISPLAY 'LIBUPDT: MEMBER ROSTER TABLE FULL'              00062200
062300     END-IF.                                                      00062300
062400     PERFORM 2210-READ-MEMBER-IN THRU 2210-EXIT.                  00062400
062500 2220-EXIT.                                                       00062500
062600     EXIT.                                                        00062600
062700*                                                                 00062700
062800 2300-LOAD-LOANS.                                                 00062800
062900     PERFORM 2310-READ-LOAN-IN THRU 2310-EXIT.                    00062900
063000     PERFORM 2320-STORE-LOAN-ENTRY THRU 2320-EXIT                 00063000
063100         UNTIL LOANIN-AT-EOF.                                     00063100
063200 2300-EXIT.                                                       00063200
063300     EXIT.                                                        00063300
063400*                                                                 00063400
063500*    SAME SHAPE AGAIN, AGAINST THE LOAN LEDGER.                   00063500
063600 2310-READ-LOAN-IN.                                               00063600
063700     READ LOANS-FILE-IN                                           00063700
063800         AT END MOVE 'Y' TO WS-LOANIN-EOF-SW                      00063800
063900     END-READ.                                                    00063900
064000 2310-EXIT.                                                       00064000
064100     EXIT.                                                        00064100
064200*                                                                 00064200
064300*    LEDGER HAS NO KEY OF ITS OWN -- IT STAYS IN WHATEVER ORDER IT00064300
064400*    WAS WRITTEN LAST RUN, WITH NEW BORROWS APPENDED AT THE END BY00064400
064500*    3110.  A RETURN MARKS THE ENTRY'S RETURN DATE RATHER THAN    00064500
064600*    DELETING IT, SO THE SLOT COUNT ONLY EVER GROWS WITHIN A RUN. 00064600
064700 2320-STORE-LOAN-ENTRY.                                           00064700
064800     IF WS-LOAN-COUNT < WS-LOAN-MAX                               00064800
064900         ADD 1 TO WS-LOAN-COUNT                                   00064900
065000         MOVE SPACES TO LOAN-SLOT(WS-LOAN-COUNT)                  00065000
065100         MOVE LNI-LOAN-RECORD                                     00065100
065200             TO LN-BORROW-BOOK-ID(WS-LOAN-COUNT)                  00065200
065300     ELSE                                                         00065300
065400         DISPLAY 'LIBUPDT: LOAN LEDGER TABLE FULL'                00065400
065500     END-IF.                                                      00065500
065600     PERFORM 2310-READ-LOAN-IN THRU 2310-EXIT.                    00065600
065700 2320-EXIT.                                                       00065700
065800     EXIT.                                                        00065800
065900*                                                                 00065900
066000*    BINARY SEARCH ON THE ASCENDING-KEY BOOK TABLE.  SEARCH ALL   00066000
066100*    RELIES ON THE TABLE STAYING IN BK-BOOK-ID ORDER AT ALL TIMES,00066100
066200*    WHICH IS EXACTLY WHAT LIBSORT'S INSERT/DELETE GUARANTEES.    00066200
066300 2600-FIND-BOOK.                                                  00066300
066400     MOVE 'N' TO WS-BOOK-FOUND-SW.                                00066400
066500     IF WS-BOOK-COUNT > 0                                         00066500
066600         SEARCH ALL BOOK-ENTRY                                    00066600
066700             WHEN BK-BOOK-ID(BKF-IDX) = WS-SEARCH-BOOK-ID         00066700
066800                 MOVE 'Y' TO WS-BOOK-FOUND-SW                     00066800
066900         END-SEARCH                                               00066900
067000     END-IF.                                                      00067000
067100 2600-EXIT.                                                       00067100
067200     EXIT.                                                        00067200
067300*                                                                 00067300
067400*    SAME TECHNIQUE AS 2600, AGAINST THE MEMBER ROSTER TABLE.     00067400
067500 2610-FIND-MEMBER.                                                00067500
067600     MOVE 'N' TO WS-MEMBER-FOUND-SW.                              00067600
067700     IF WS-MEMBER-COUNT > 0                                       00067700
067800         SEARCH ALL MEMBER-ENTRY                                  00067800
067900             WHEN MB-MEMBER-ID(MBF-IDX) = WS-SEARCH-MEMBER-ID     00067900
068000                 MOVE 'Y' TO WS-MEMBER-FOUND-SW                   00068000
068100         END-SEARCH                                               00068100
068200     END-IF.                                                      00068200
068300 2610-EXIT.                                                       00068300
068400     EXIT.                                                        00068400
068500*                                                                 00068500
068600*    LOAN LEDGER HAS NO KEY TO SEARCH ALL ON, SO THIS IS A PLAIN  00068600
068700*    SEQUENTIAL SCAN -- LOOKING FOR THE ONE OUTSTANDING (NOT YET  00068700
068800*    RETURNED) LOAN AGAINST THIS BOOK-ID.  LNF-IDX IS LEFT ON THE 00068800
068900*    MATCHING SLOT FOR 3210 TO POST THE RETURN DATE INTO.         00068900
069000 2710-FIND-ACTIVE-LOAN.                                           00069000
069100     MOVE 'N' TO WS-LOAN-FOUND-SW.                                00069100
069200     PERFORM 2715-SCAN-ONE-LOAN THRU 2715-EXIT                    00069200
069300         VARYING LNF-IDX FROM 1 BY 1                              00069300
069400         UNTIL LNF-IDX > WS-LOAN-COUNT                            00069400
069500         OR LOAN-WAS-FOUND.                                       00069500
069600     IF LOAN-WAS-FOUND                                            00069600
069700         SUBTRACT 1 FROM LNF-IDX                                  00069700
069800     END-IF.                                                      00069800
069900 2710-EXIT.                                                       00069900
070000     EXIT.                                                        00070000
070100*                                                                 00070100
070200*    ONE SLOT PER CALL -- BOTH THE BOOK-ID MATCH AND THE LOAN'S   00070200
070300*    OWN OUTSTANDING TEST MUST HOLD, OR A RETURNED COPY OF THE    00070300
070400*    SAME BOOK FROM A PRIOR BORROW WOULD MATCH BY MISTAKE.        00070400
070500 2715-SCAN-ONE-LOAN.                                              00070500
070600     IF LN-BORROW-BOOK-ID(LNF-IDX) = WS-SEARCH-BOOK-ID            00070600
070700             AND LN-LOAN-IS-OUTSTANDING(LNF-IDX)                  00070700
070800         MOVE 'Y' TO WS-LOAN-FOUND-SW                             00070800
070900     END-IF.                                                      00070900
071000 2715-EXIT.                                                       00071000
071100     EXIT.                                                        00071100
071200*                                                                 00071200
071300*    DISPATCH ONE TRANSACTION CARD BY ITS TXN-CODE.  EVERY BRANCH 00071300
071400*    EITHER UPDATES A MASTER AND FALLS OUT THE BOTTOM OR CALLS    00071400
071500*    3900 TO LOG A REJECT AND CONTINUE -- THIS SHOP DOES NOT ABEND00071500
071600*    A CIRCULATION RUN OVER ONE BAD CARD.                         00071600
071700 3000-PROCESS-ONE-TRANSACTION.                                    00071700
071800     ADD 1 TO WS-TRAN-READ-CNT.                                   00071800
071900     IF LIB-DEBUG-SWITCH-ON                                       00071900
072000         ADD 1 TO WS-DEBUG-TRACE-CNT                              00072000
072100     END-IF.                                                      00072100
072200     EVALUATE TRUE                                                00072200
072300         WHEN TXN-IS-BORROW                                       00072300
072400             PERFORM 3100-PROCESS-BORROW THRU 3100-EXIT           00072400
072500         WHEN TXN-IS-RETURN                                       00072500
072600             PERFORM 3200-PROCESS-RETURN THRU 3200-EXIT           00072600
072700         WHEN TXN-IS-PAY-FINE                                     00072700
072800             PERFORM 3300-PROCESS-PAY-FINE THRU 3300-EXIT         00072800
072900         WHEN TXN-IS-CLEAR-FINE                                   00072900
073000             PERFORM 3400-PROCESS-CLEAR-FINE THRU 3400-EXIT       00073000
073100         WHEN TXN-IS-ADD-BOOK                                     00073100
073200             PERFORM 3500-PROCESS-ADD-BOOK THRU 3500-EXIT         00073200
073300         WHEN TXN-IS-DELETE-BOOK                                  00073300
073400             PERFORM 3600-PROCESS-DELETE-BOOK THRU 3600-EXIT      00073400
073500         WHEN TXN-IS-ADD-MEMBER                                   00073500
073600             PERFORM 3700-PROCESS-ADD-MEMBER THRU 3700-EXIT       00073600
073700         WHEN TXN-IS-DELETE-MEMBER                                00073700
073800             PERFORM 3800-PROCESS-DELETE-MEMBER THRU 3800-EXIT    00073800
073900         WHEN OTHER                                               00073900
074000             MOVE 'UNKNOWN TRANSACTION CODE' TO                   00074000
074100                 WS-REJECT-REASON                                 00074100
074200             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00074200
074300     END-EVALUATE.                                                00074300
074400     PERFORM 3010-READ-TRANSACTION THRU 3010-EXIT.                00074400
074500 3000-EXIT.                                                       00074500
074600     EXIT.                                                        00074600
074700*                                                                 00074700
074800*    SAME READ-AHEAD SHAPE AS 2110/2210/2310, AGAINST THE DECK.   00074800
074900*    CALLED ONCE UP FRONT BY 0000 TO PRIME THE FIRST CARD, THEN   00074900
075000*    AGAIN AT THE BOTTOM OF 3000 AFTER EVERY CARD IS PROCESSED.   00075000
075100 3010-READ-TRANSACTION.                                           00075100
075200     READ TRANS-FILE                                              00075200
075300         AT END MOVE 'Y' TO WS-TRANIN-EOF-SW                      00075300
075400     END-READ.                                                    00075400
075500 3010-EXIT.                                                       00075500
075600     EXIT.                                                        00075600
075700*                                                                 00075700
075800*    BORROW TRANSACTION.  REJECTS IF THE BOOK-ID ISN'T ON THE     00075800
075900*    CATALOG AT ALL, OR IF IT'S ALREADY OUT ON LOAN TO SOMEBODY   00075900
076000*    ELSE (BK-BOOK-AVAILABLE = 'N').  NO CHECK IS MADE HERE ON    00076000
076100*    THE MEMBER'S OWN FINE BALANCE -- A MEMBER CAN STILL BORROW   00076100
076200*    WHILE OWING A FINE, ONLY A RETURN IS BLOCKED BY IT (3200).   00076200
076300 3100-PROCESS-BORROW.                                             00076300
076400     MOVE TXN-BOOK-ID TO WS-SEARCH-BOOK-ID.                       00076400
076500     PERFORM 2600-FIND-BOOK THRU 2600-EXIT.                       00076500
076600*    BOOK-ID ON THE CARD DOES NOT MATCH ANYTHING IN THE CATALOG --00076600
076700*    A TYPO OR A DECOMMISSIONED BOOK-ID, EITHER WAY REJECT.       00076700
076800     IF NOT BOOK-WAS-FOUND                                        00076800
076900         MOVE 'BOOK NOT ON FILE' TO WS-REJECT-REASON              00076900
077000         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00077000
077100     ELSE                                                         00077100
077200*        BOOK EXISTS BUT IS ALREADY CHECKED OUT TO SOMEBODY --    00077200
077300*        ONLY ONE OUTSTANDING LOAN PER BOOK-ID AT A TIME.         00077300
077400         IF BK-BOOK-IS-ON-LOAN(BKF-IDX)                           00077400
077500             MOVE 'BOOK NOT AVAILABLE' TO WS-REJECT-REASON        00077500
077600             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00077600
077700         ELSE                                                     00077700
077800*            GOOD BORROW -- FLIP THE CATALOG FLAG TO ON-LOAN ONLY 00077800
077900*            AFTER THE LEDGER ENTRY IS SAFELY ADDED BY 3110.      00077900
078000             PERFORM 3110-ADD-LOAN-ENTRY THRU 3110-EXIT           00078000
078100             MOVE 'N' TO BK-BOOK-AVAILABLE(BKF-IDX)               00078100
078200             ADD 1 TO WS-BR-ACCEPT-CNT                            00078200
078300             ADD 1 TO WS-TRAN-ACCEPT-CNT                          00078300
078400         END-IF                                                   00078400
078500     END-IF.                                                      00078500
078600 3100-EXIT.                                                       00078600
078700     EXIT.                                                        00078700
078800*                                                                 00078800
078900*    APPEND A NEW OUTSTANDING-LOAN ENTRY TO THE END OF THE LEDGER 00078900
079000*    TABLE (RETURN-DATE ZERO MEANS STILL OUT, PER LOANCOPY'S OWN  00079000
079100*    88-LEVEL) AND FLIP THE BORROWING MEMBER'S TOUCHED SWITCH SO  00079100
079200*    4000 WILL RUN THIS MEMBER THROUGH THE FINE RECALC AT END OF  00079200
079300*    RUN EVEN IF THIS IS THEIR ONLY TRANSACTION TODAY.            00079300
079400 3110-ADD-LOAN-ENTRY.                                             00079400
079500     IF WS-LOAN-COUNT < WS-LOAN-MAX                               00079500
079600         ADD 1 TO WS-LOAN-COUNT                                   00079600
079700         MOVE SPACES TO LOAN-SLOT(WS-LOAN-COUNT)                  00079700
079800         MOVE TXN-BOOK-ID TO LN-BORROW-BOOK-ID(WS-LOAN-COUNT)     00079800
079900         MOVE TXN-MEMBER-ID                                       00079900
080000             TO LN-BORROW-MEMBER-ID(WS-LOAN-COUNT)                00080000
080100         MOVE WS-PROC-DATE-N TO LN-BORROW-DATE(WS-LOAN-COUNT)     00080100
080200*        DUE DATE COMES OFF THE TRANSACTION CARD, NOT COMPUTED    00080200
080300*        HERE -- THE CIRCULATION DESK SETS THE LOAN PERIOD AT THE 00080300
080400*        COUNTER, THIS BATCH JUST RECORDS WHAT THEY ENTERED.      00080400
080500         MOVE TXN-DUE-DATE                                        00080500
080600             TO LN-BORROW-DUE-DATE(WS-LOAN-COUNT)                 00080600
080700*        ZERO RETURN-DATE IS THE LOANCOPY 88-LEVEL FOR "STILL     00080700
080800*        OUTSTANDING" -- NEVER LEFT BLANK OR SPACE-FILLED.        00080800
080900         MOVE 0 TO LN-BORROW-RETURN-DATE(WS-LOAN-COUNT)           00080900
081000         MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID                00081000
081100         PERFORM 2610-FIND-MEMBER THRU 2610-EXIT                  00081100
081200         IF MEMBER-WAS-FOUND                                      00081200
081300             MOVE 'Y' TO MB-TOUCHED-SW(MBF-IDX)                   00081300
081400         END-IF                                                   00081400
081500     ELSE                                                         00081500
081600         DISPLAY 'LIBUPDT: LOAN LEDGER TABLE FULL'                00081600
081700     END-IF.                                                      00081700
081800 3110-EXIT.                                                       00081800
081900     EXIT.                                                        00081900
082000*                                                                 00082000
082100*    RETURN TRANSACTION.  FINE IS RECALCULATED AGAINST TODAY'S    00082100
082200*    PROCESSING DATE *BEFORE* THE OUTSTANDING-BALANCE TEST BELOW. 00082200
082300*    A BOOK RETURNED LATE TODAY MUST SHOW THIS RUN'S FINE BEFORE  00082300
082400*    THE MEMBER IS ALLOWED TO RETURN ANYTHING ELSE, NOT JUST WHAT 00082400
082500*    WAS ON FILE FROM A PRIOR RUN.  A POSITIVE BALANCE REJECTS    00082500
082600*    *EVERY* RETURN FOR THAT MEMBER UNTIL THE FINE IS PAID OR     00082600
082700*    CLEARED -- SEE LB-0081.                                      00082700
082800 3200-PROCESS-RETURN.                                             00082800
082900     MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID.                   00082900
083000     PERFORM 2610-FIND-MEMBER THRU 2610-EXIT.                     00083000
083100     IF NOT MEMBER-WAS-FOUND                                      00083100
083200         MOVE 'MEMBER NOT ON FILE' TO WS-REJECT-REASON            00083200
083300         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00083300
083400     ELSE                                                         00083400
083500*        RECALC FIRST, THEN TEST -- SEE THE PARAGRAPH BANNER.     00083500
083600         PERFORM 4500-RECALC-MEMBER-FINE THRU 4500-EXIT           00083600
083700         IF MB-MEMBER-BALANCE(MBF-IDX) > 0                        00083700
083800*            BALANCE IS EDITED INTO THE REJECT REASON TEXT SO THE 00083800
083900*            DESK CAN SEE THE EXACT AMOUNT OWED WITHOUT LOOKING   00083900
084000*            THE MEMBER UP SEPARATELY ON THE ROSTER REPORT.       00084000
084100             MOVE MB-MEMBER-BALANCE(MBF-IDX) TO WS-BAL-EDIT       00084100
084200             STRING 'CANNOT RETURN, OUTSTANDING FINE OF '         00084200
084300                 DELIMITED BY SIZE                                00084300
084400                 WS-BAL-EDIT DELIMITED BY SIZE                    00084400
084500                 INTO WS-REJECT-REASON                            00084500
084600             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00084600
084700         ELSE                                                     00084700
084800             PERFORM 3210-COMPLETE-RETURN THRU 3210-EXIT          00084800
084900         END-IF                                                   00084900
085000     END-IF.                                                      00085000
085100 3200-EXIT.                                                       00085100
085200     EXIT.                                                        00085200
085300*                                                                 00085300
085400*    ONCE 3200 HAS CLEARED THE FINE TEST, FIND THE OUTSTANDING    00085400
085500*    LOAN FOR THIS BOOK AND MAKE SURE THE MEMBER RETURNING IT IS  00085500
085600*    THE SAME ONE WHO BORROWED IT -- A MEMBER CANNOT RETURN A     00085600
085700*    BOOK CHECKED OUT BY SOMEONE ELSE, EVEN IF THEY HAVE IT IN    00085700
085800*    HAND.  REASON LINE NAMES THE ACTUAL BORROWER SO THE DESK     00085800
085900*    CAN TRACK THE BOOK DOWN.                                     00085900
086000 3210-COMPLETE-RETURN.                                            00086000
086100     MOVE TXN-BOOK-ID TO WS-SEARCH-BOOK-ID.                       00086100
086200     PERFORM 2710-FIND-ACTIVE-LOAN THRU 2710-EXIT.                00086200
086300     IF NOT LOAN-WAS-FOUND                                        00086300
086400         MOVE 'BOOK IS NOT CURRENTLY BORROWED' TO                 00086400
086500             WS-REJECT-REASON                                     00086500
086600         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00086600
086700     ELSE                                                         00086700
086800*        OUTSTANDING LOAN EXISTS BUT NOT TO THIS MEMBER-ID --     00086800
086900*        NAME THE ACTUAL BORROWER IN THE REASON TEXT.             00086900
087000         IF LN-BORROW-MEMBER-ID(LNF-IDX) NOT = TXN-MEMBER-ID      00087000
087100             MOVE LN-BORROW-MEMBER-ID(LNF-IDX)                    00087100
087200                 TO WS-OTHER-ID-EDIT                              00087200
087300             STRING 'BORROWED BY MEMBER ' DELIMITED BY SIZE       00087300
087400                 WS-OTHER-ID-EDIT DELIMITED BY SIZE               00087400
087500                 INTO WS-REJECT-REASON                            00087500
087600             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00087600
087700         ELSE                                                     00087700
087800*            POST TODAY'S DATE AS THE RETURN DATE, FREE THE BOOK  00087800
087900*            ON THE CATALOG, AND TOUCH THE MEMBER SO 4000 RECALCS 00087900
088000*            THE BALANCE DOWN TO WHATEVER'S STILL OUTSTANDING.    00088000
088100             MOVE WS-PROC-DATE-N                                  00088100
088200                 TO LN-BORROW-RETURN-DATE(LNF-IDX)                00088200
088300             PERFORM 2600-FIND-BOOK THRU 2600-EXIT                00088300
088400             IF BOOK-WAS-FOUND                                    00088400
088500                 MOVE 'Y' TO BK-BOOK-AVAILABLE(BKF-IDX)           00088500
088600             END-IF                                               00088600
088700             MOVE 'Y' TO MB-TOUCHED-SW(MBF-IDX)                   00088700
088800             ADD 1 TO WS-RT-ACCEPT-CNT                            00088800
088900             ADD 1 TO WS-TRAN-ACCEPT-CNT                          00088900
089000         END-IF                                                   00089000
089100     END-IF.                                                      00089100
089200 3210-EXIT.                                                       00089200
089300     EXIT.                                                        00089300
089400*                                                                 00089400
089500*    PAY-FINE TRANSACTION -- ADDED LB-0098.  PAYMENT AMOUNT MUST  00089500
089600*    BE STRICTLY POSITIVE (A ZERO OR NEGATIVE CARD IS REJECTED    00089600
089700*    RATHER THAN SILENTLY ACCEPTED AS A NO-OP).  A PAYMENT LARGER 00089700
089800*    THAN THE BALANCE OWED IS NOT REJECTED -- IT JUST FLOORS THE  00089800
089900*    BALANCE AT ZERO BELOW, SAME AS A CASH REGISTER WOULD NOT     00089900
090000*    HAND BACK CHANGE ON A FINE.                                  00090000
090100 3300-PROCESS-PAY-FINE.                                           00090100
090200     MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID.                   00090200
090300     PERFORM 2610-FIND-MEMBER THRU 2610-EXIT.                     00090300
090400     IF NOT MEMBER-WAS-FOUND                                      00090400
090500         MOVE 'MEMBER NOT ON FILE' TO WS-REJECT-REASON            00090500
090600         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00090600
090700     ELSE                                                         00090700
090800*        ZERO OR NEGATIVE TXN-AMOUNT IS A BAD CARD, NOT A NO-OP.  00090800
090900         IF TXN-AMOUNT NOT > 0                                    00090900
091000             MOVE 'PAYMENT AMOUNT MUST BE POSITIVE' TO            00091000
091100                 WS-REJECT-REASON                                 00091100
091200             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00091200
091300         ELSE                                                     00091300
091400             SUBTRACT TXN-AMOUNT                                  00091400
091500                 FROM MB-MEMBER-BALANCE(MBF-IDX)                  00091500
091600*            OVERPAYMENT FLOORS AT ZERO -- SEE THE PARAGRAPH      00091600
091700*            BANNER, NO CHANGE IS EVER HANDED BACK.               00091700
091800             IF MB-MEMBER-BALANCE(MBF-IDX) < 0                    00091800
091900                 MOVE 0 TO MB-MEMBER-BALANCE(MBF-IDX)             00091900
092000             END-IF                                               00092000
092100             ADD 1 TO WS-PF-ACCEPT-CNT                            00092100
092200             ADD 1 TO WS-TRAN-ACCEPT-CNT                          00092200
092300         END-IF                                                   00092300
092400     END-IF.                                                      00092400
092500 3300-EXIT.                                                       00092500
092600     EXIT.                                                        00092600
092700*                                                                 00092700
092800*    CLEAR-FINE -- A DESK OVERRIDE (WAIVED FINE, MANAGER          00092800
092900*    DISCRETION) RATHER THAN A PAYMENT.  ZEROES THE BALANCE       00092900
093000*    OUTRIGHT, NO AMOUNT CARD INVOLVED.  MEMBER TOUCHED-SWITCH IS 00093000
093100*    DELIBERATELY *NOT* SET HERE -- A CLEAR-FINE DOES NOT COUNT AS00093100
093200*    A BORROW/RETURN TOUCH FOR THE 4000 RECALC PASS, PER LB-0299, 00093200
093300*    SO THE END-OF-RUN RECALC CANNOT UNDO THE OVERRIDE.           00093300
093400 3400-PROCESS-CLEAR-FINE.                                         00093400
093500     MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID.                   00093500
093600     PERFORM 2610-FIND-MEMBER THRU 2610-EXIT.                     00093600
093700     IF NOT MEMBER-WAS-FOUND                                      00093700
093800         MOVE 'MEMBER NOT ON FILE' TO WS-REJECT-REASON            00093800
093900         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00093900
094000     ELSE                                                         00094000
094100         MOVE 0 TO MB-MEMBER-BALANCE(MBF-IDX)                     00094100
094200         ADD 1 TO WS-CF-ACCEPT-CNT                                00094200
094300         ADD 1 TO WS-TRAN-ACCEPT-CNT                              00094300
094400     END-IF.                                                      00094400
094500 3400-EXIT.                                                       00094500
094600     EXIT.                                                        00094600
094700*                                                                 00094700
094800*    ADD-BOOK IS SAVE-OR-UPDATE, NOT A PURE INSERT -- IF THE      00094800
094900*    BOOK-ID ALREADY EXISTS ON THE CATALOG THIS JUST OVERWRITES   00094900
095000*    TITLE/AUTHOR IN PLACE (NO TABLE SHIFT NEEDED).  ONLY A       00095000
095100*    GENUINELY NEW BOOK-ID GOES THROUGH LIBSORT TO BE INSERTED IN 00095100
095200*    ASCENDING-KEY POSITION.  NEW BOOKS ALWAYS START AVAILABLE.   00095200
095300 3500-PROCESS-ADD-BOOK.                                           00095300
095400     MOVE TXN-BOOK-ID TO WS-SEARCH-BOOK-ID.                       00095400
095500     PERFORM 2600-FIND-BOOK THRU 2600-EXIT.                       00095500
095600*    UPDATE PATH -- BOOK-ID ALREADY ON FILE, JUST REFRESH THE     00095600
095700*    TITLE/AUTHOR TEXT IN PLACE, NO LIBSORT INVOLVED.             00095700
095800     IF BOOK-WAS-FOUND                                            00095800
095900         MOVE TXN-TEXT-1 TO BK-BOOK-TITLE(BKF-IDX)                00095900
096000         MOVE TXN-TEXT-2 TO BK-BOOK-AUTHOR(BKF-IDX)               00096000
096100         ADD 1 TO WS-AB-ACCEPT-CNT                                00096100
096200         ADD 1 TO WS-TRAN-ACCEPT-CNT                              00096200
096300     ELSE                                                         00096300
096400*        INSERT PATH -- BUILD A FRESH 117-BYTE SLOT IN THE        00096400
096500*        SCRATCH AREA AND HAND IT TO LIBSORT TO PLACE IN KEY      00096500
096600*        ORDER.  COVER-PATH IS LEFT SPACE-FILLED; THIS BATCH HAS  00096600
096700*        NO SOURCE FOR IT.                                        00096700
096800         MOVE SPACES TO WS-NEW-BOOK-ENTRY                         00096800
096900         MOVE TXN-BOOK-ID TO NBK-BOOK-ID                          00096900
097000         MOVE TXN-TEXT-1 TO NBK-BOOK-TITLE                        00097000
097100         MOVE TXN-TEXT-2 TO NBK-BOOK-AUTHOR                       00097100
097200         MOVE 'Y' TO NBK-BOOK-AVAILABLE                           00097200
097300         MOVE TXN-BOOK-ID TO WS-SORT-KEY                          00097300
097400         CALL 'LIBSORT' USING WS-SORT-INS-FUNC, WS-BOOK-COUNT,    00097400
097500             WS-BOOK-MAX, WS-SORT-KEY, WS-NEW-BOOK-SLOT,          00097500
097600             WS-SORT-RESULT, BOOK-SLOT                            00097600
097700*        WS-SORT-OK IS OFF ONLY WHEN THE TABLE WAS ALREADY AT     00097700
097800*        WS-BOOK-MAX -- LIBSORT REFUSED THE INSERT RATHER THAN    00097800
097900*        OVERRUN THE OCCURS DEPENDING ON LIMIT.                   00097900
098000         IF WS-SORT-OK                                            00098000
098100             ADD 1 TO WS-AB-ACCEPT-CNT                            00098100
098200             ADD 1 TO WS-TRAN-ACCEPT-CNT                          00098200
098300         ELSE                                                     00098300
098400             MOVE 'BOOK CATALOG TABLE FULL' TO                    00098400
098500                 WS-REJECT-REASON                                 00098500
098600             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00098600
098700         END-IF                                                   00098700
098800     END-IF.                                                      00098800
098900 3500-EXIT.                                                       00098900
099000     EXIT.                                                        00099000
099100*                                                                 00099100
099200*    DELETE-BOOK.  NO CHECK IS MADE HERE THAT THE BOOK IS         00099200
099300*    CURRENTLY AVAILABLE -- THIS SHOP TRUSTS THE DESK TO NOT      00099300
099400*    DELETE A BOOK THAT IS STILL OUT ON LOAN.  WS-DUMMY-ENTRY IS  00099400
099500*    PASSED AS THE "NEW ENTRY" ARGUMENT ONLY BECAUSE LIBSORT'S    00099500
099600*    CALLING SEQUENCE IS FIXED FOR BOTH FUNCTIONS -- THE DELETE   00099600
099700*    PATH NEVER LOOKS AT IT.                                      00099700
099800 3600-PROCESS-DELETE-BOOK.                                        00099800
099900     MOVE TXN-BOOK-ID TO WS-SEARCH-BOOK-ID.                       00099900
100000     PERFORM 2600-FIND-BOOK THRU 2600-EXIT.                       00100000
100100     IF NOT BOOK-WAS-FOUND                                        00100100
100200         MOVE 'BOOK NOT ON FILE' TO WS-REJECT-REASON              00100200
100300         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00100300
100400     ELSE                                                         00100400
100500*        LIBSORT SHIFTS EVERY SLOT ABOVE THE DELETED ONE DOWN BY  00100500
100600*        ONE AND DECREMENTS WS-BOOK-COUNT -- NO GAP IS LEFT IN    00100600
100700*        THE TABLE FOR 5100'S WRITE-OUT TO TRIP OVER.             00100700
100800         MOVE TXN-BOOK-ID TO WS-SORT-KEY                          00100800
100900         CALL 'LIBSORT' USING WS-SORT-DEL-FUNC, WS-BOOK-COUNT,    00100900
101000             WS-BOOK-MAX, WS-SORT-KEY, WS-DUMMY-ENTRY,            00101000
101100             WS-SORT-RESULT, BOOK-SLOT                            00101100
101200         ADD 1 TO WS-DB-ACCEPT-CNT                                00101200
101300         ADD 1 TO WS-TRAN-ACCEPT-CNT                              00101300
101400     END-IF.                                                      00101400
101500 3600-EXIT.                                                       00101500
101600     EXIT.                                                        00101600
101700*                                                                 00101700
101800*    SAME SAVE-OR-UPDATE SHAPE AS 3500, FOR THE MEMBER ROSTER.    00101800
101900*    AN EXISTING MEMBER'S NAME AND CREDENTIAL ARE UPDATED IN      00101900
102000*    PLACE -- THE BALANCE FIELD IS LEFT ALONE SO AN ADD-MEMBER    00102000
102100*    CARD CANNOT BE USED TO WIPE OUT A FINE.  A NEW MEMBER-ID     00102100
102200*    STARTS WITH A ZERO BALANCE AND GOES THROUGH LIBSORT.         00102200
102300 3700-PROCESS-ADD-MEMBER.                                         00102300
102400     MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID.                   00102400
102500     PERFORM 2610-FIND-MEMBER THRU 2610-EXIT.                     00102500
102600*    UPDATE PATH -- NAME AND CREDENTIAL ONLY.  BALANCE IS         00102600
102700*    UNTOUCHED, SEE THE PARAGRAPH BANNER.                         00102700
102800     IF MEMBER-WAS-FOUND                                          00102800
102900         MOVE TXN-TEXT-1 TO MB-MEMBER-NAME(MBF-IDX)               00102900
103000         MOVE TXN-TEXT-2 TO MB-MEMBER-PASSWORD(MBF-IDX)           00103000
103100         ADD 1 TO WS-AM-ACCEPT-CNT                                00103100
103200         ADD 1 TO WS-TRAN-ACCEPT-CNT                              00103200
103300     ELSE                                                         00103300
103400*        INSERT PATH, SAME SHAPE AS 3500'S BOOK INSERT -- NEW     00103400
103500*        MEMBER SLOT BUILT IN SCRATCH, PLACED IN KEY ORDER BY     00103500
103600*        LIBSORT.  BALANCE STARTS AT ZERO, NEVER AT A FINE.       00103600
103700         MOVE SPACES TO WS-NEW-MEMBER-AREA                        00103700
103800         MOVE TXN-MEMBER-ID TO NMB-MEMBER-ID                      00103800
103900         MOVE TXN-TEXT-1 TO NMB-MEMBER-NAME                       00103900
104000         MOVE TXN-TEXT-2 TO NMB-MEMBER-PASSWORD                   00104000
104100         MOVE 0 TO NMB-MEMBER-BALANCE                             00104100
104200         MOVE TXN-MEMBER-ID TO WS-SORT-KEY                        00104200
104300         CALL 'LIBSORT' USING WS-SORT-INS-FUNC, WS-MEMBER-COUNT,  00104300
104400             WS-MEMBER-MAX, WS-SORT-KEY, WS-NEW-MEMBER-SLOT,      00104400
104500             WS-SORT-RESULT, MEMBER-SLOT                          00104500
104600         IF WS-SORT-OK                                            00104600
104700             ADD 1 TO WS-AM-ACCEPT-CNT                            00104700
104800             ADD 1 TO WS-TRAN-ACCEPT-CNT                          00104800
104900         ELSE                                                     00104900
105000             MOVE 'MEMBER ROSTER TABLE FULL' TO                   00105000
105100                 WS-REJECT-REASON                                 00105100
105200             PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT       00105200
105300         END-IF                                                   00105300
105400     END-IF.                                                      00105400
105500 3700-EXIT.                                                       00105500
105600     EXIT.                                                        00105600
105700*                                                                 00105700
105800*    DELETE-MEMBER, SAME SHAPE AS 3600.  NO BALANCE-ZERO CHECK    00105800
105900*    IS MADE HERE EITHER -- IF THE DESK DELETES A MEMBER STILL    00105900
106000*    OWING A FINE, THE FINE GOES WITH THEM.  NOT THIS BATCH'S     00106000
106100*    PROBLEM TO STOP; THAT IS A DESK PROCEDURE MATTER.            00106100
106200 3800-PROCESS-DELETE-MEMBER.                                      00106200
106300     MOVE TXN-MEMBER-ID TO WS-SEARCH-MEMBER-ID.                   00106300
106400     PERFORM 2610-FIND-MEMBER THRU 2610-EXIT.                     00106400
106500     IF NOT MEMBER-WAS-FOUND                                      00106500
106600         MOVE 'MEMBER NOT ON FILE' TO WS-REJECT-REASON            00106600
106700         PERFORM 3900-REJECT-TRANSACTION THRU 3900-EXIT           00106700
106800     ELSE                                                         00106800
106900*        SAME TABLE-SHIFT DELETE AS 3600, AGAINST THE ROSTER.     00106900
107000         MOVE TXN-MEMBER-ID TO WS-SORT-KEY                        00107000
107100         CALL 'LIBSORT' USING WS-SORT-DEL-FUNC, WS-MEMBER-COUNT,  00107100
107200             WS-MEMBER-MAX, WS-SORT-KEY, WS-DUMMY-ENTRY,          00107200
107300             WS-SORT-RESULT, MEMBER-SLOT                          00107300
107400         ADD 1 TO WS-DM-ACCEPT-CNT                                00107400
107500         ADD 1 TO WS-TRAN-ACCEPT-CNT                              00107500
107600     END-IF.                                                      00107600
107700 3800-EXIT.                                                       00107700
107800     EXIT.                                                        00107800
107900*                                                                 00107900
108000*    LOG ONE REJECTED CARD TO THE IN-MEMORY REJECT TABLE FOR THE  00108000
108100*    END-OF-REPORT LISTING (6400).  THE REJECT REASON WAS ALREADY 00108100
108200*    SET BY WHICHEVER 3XXX PARAGRAPH CALLED THIS ONE.  IF THE     00108200
108300*    REJECT TABLE ITSELF IS FULL THE CARD IS STILL COUNTED AS     00108300
108400*    REJECTED -- IT JUST WON'T SHOW ON THE PRINTED LIST, WHICH    00108400
108500*    IS WHY THE COUNT TOTALS ON THE REPORT ARE THE AUTHORITATIVE  00108500
108600*    NUMBER, NOT A COUNT OF PRINTED REJECT LINES.                 00108600
108700 3900-REJECT-TRANSACTION.                                         00108700
108800     ADD 1 TO WS-TRAN-REJECT-CNT.                                 00108800
108900     IF WS-REJECT-COUNT < WS-REJECT-MAX                           00108900
109000         ADD 1 TO WS-REJECT-COUNT                                 00109000
109100         MOVE TXN-CODE TO RJ-TXN-CODE(WS-REJECT-COUNT)            00109100
109200         MOVE TXN-MEMBER-ID TO RJ-MEMBER-ID(WS-REJECT-COUNT)      00109200
109300         MOVE TXN-BOOK-ID TO RJ-BOOK-ID(WS-REJECT-COUNT)          00109300
109400         MOVE WS-REJECT-REASON TO RJ-REASON(WS-REJECT-COUNT)      00109400
109500     END-IF.                                                      00109500
109600 3900-EXIT.                                                       00109600
109700     EXIT.                                                        00109700
109800*                                                                 00109800
109900*    A RETURN OR PAY-FINE/CLEAR-FINE TRANSACTION SETS THE FINAL   00109900
110000*    BALANCE DIRECTLY AND MUST STICK -- ONLY MEMBERS TOUCHED BY A 00110000
110100*    BORROW OR RETURN (WHICH CHANGE WHICH LOANS ARE OUTSTANDING)  00110100
110200*    ARE RUN THROUGH THE END-OF-RUN RECALC BELOW.  SEE LB-0299.   00110200
110300 4000-RECALC-TOUCHED-MEMBERS.                                     00110300
110400     PERFORM 4010-RECALC-IF-TOUCHED THRU 4010-EXIT                00110400
110500         VARYING MBF-IDX FROM 1 BY 1                              00110500
110600         UNTIL MBF-IDX > WS-MEMBER-COUNT.                         00110600
110700 4000-EXIT.                                                       00110700
110800     EXIT.                                                        00110800
110900*                                                                 00110900
111000*    SUBSCRIPT HERE IS MBF-IDX, NOT A SEPARATE LOOP VARIABLE --   00111000
111100*    4500 AND ITS CHILDREN ALL WORK OFF WHATEVER MBF-IDX IS       00111100
111200*    CURRENTLY POINTING AT, SO THE VARYING CLAUSE IN 4000 IS      00111200
111300*    WHAT ACTUALLY DRIVES WHICH MEMBER GETS RECALCULATED.         00111300
111400 4010-RECALC-IF-TOUCHED.                                          00111400
111500     IF MB-WAS-TOUCHED(MBF-IDX)                                   00111500
111600         PERFORM 4500-RECALC-MEMBER-FINE THRU 4500-EXIT           00111600
111700     END-IF.                                                      00111700
111800 4010-EXIT.                                                       00111800
111900     EXIT.                                                        00111900
112000*                                                                 00112000
112100*    REPLACES (DOES NOT ADD TO) THE MEMBER'S BALANCE WITH THE     00112100
112200*    SUM OF FINES OWED ON LOANS STILL OUT PAST THEIR DUE DATE,    00112200
112300*    AS OF THE PROCESSING DATE.  RATE IS $0.50 PER DAY OVERDUE.   00112300
112400 4500-RECALC-MEMBER-FINE.                                         00112400
112500     MOVE 0 TO WS-FINE-TOTAL.                                     00112500
112600     PERFORM 4510-ADD-LOAN-IF-OVERDUE THRU 4510-EXIT              00112600
112700         VARYING LNF-IDX FROM 1 BY 1                              00112700
112800         UNTIL LNF-IDX > WS-LOAN-COUNT.                           00112800
112900     MOVE WS-FINE-TOTAL TO MB-MEMBER-BALANCE(MBF-IDX).            00112900
113000 4500-EXIT.                                                       00113000
113100     EXIT.                                                        00113100
113200*                                                                 00113200
113300*    A MEMBER MAY HAVE SEVERAL LOANS OUT AT ONCE -- EACH OVERDUE  00113300
113400*    LOAN ADDS ITS OWN FINE INTO WS-FINE-TOTAL, SO THE BALANCE    00113400
113500*    MOVED BACK IN 4500 IS THE SUM ACROSS ALL OF THEM, NOT JUST   00113500
113600*    THE MOST RECENT LOAN.  A RETURNED LOAN (RETURN-DATE NON-     00113600
113700*    ZERO) NEVER ADDS A FINE HERE, EVEN IF IT WAS LATE -- ONCE    00113700
113800*    RETURNED ITS FINE, IF ANY, WAS ALREADY POSTED AT THAT TIME.  00113800
113900 4510-ADD-LOAN-IF-OVERDUE.                                        00113900
114000*    LOAN MUST BELONG TO THE MEMBER CURRENTLY BEING RECALCULATED  00114000
114100*    AND STILL BE OUT -- A RETURNED OR SOMEONE-ELSE'S LOAN SKIPS. 00114100
114200     IF LN-BORROW-MEMBER-ID(LNF-IDX)                              00114200
114300             = MB-MEMBER-ID(MBF-IDX)                              00114300
114400             AND LN-LOAN-IS-OUTSTANDING(LNF-IDX)                  00114400
114500         MOVE LN-BORROW-DUE-DATE(LNF-IDX) TO WS-DUE-DATE-N        00114500
114600*        STRICTLY GREATER THAN -- A LOAN DUE *TODAY* IS NOT YET   00114600
114700*        OVERDUE, ONLY ONE DUE BEFORE TODAY IS.                   00114700
114800         IF WS-PROC-DATE-N > WS-DUE-DATE-N                        00114800
114900             PERFORM 4600-CALC-DAYS-OVERDUE THRU 4600-EXIT        00114900
115000             COMPUTE WS-LOAN-FINE ROUNDED =                       00115000
115100                 WS-DAYS-OVERDUE * 0.50                           00115100
115200             ADD WS-LOAN-FINE TO WS-FINE-TOTAL                    00115200
115300         END-IF                                                   00115300
115400     END-IF.                                                      00115400
115500 4510-EXIT.                                                       00115500
115600     EXIT.                                                        00115600
115700*                                                                 00115700
115800*    TWO CALLS TO 4650, ONE FOR THE DUE DATE AND ONE FOR TODAY'S  00115800
115900*    PROCESSING DATE, SHARING THE SAME WS-CALC-AREA/WS-CALC-JDN   00115900
116000*    SCRATCH -- THE DUE-DATE RESULT IS SAVED OFF TO WS-DUE-JDN    00116000
116100*    BEFORE THE SECOND CALL OVERWRITES WS-CALC-JDN.               00116100
116200 4600-CALC-DAYS-OVERDUE.                                          00116200
116300     MOVE WS-DUE-YYYY TO WS-CALC-YYYY.                            00116300
116400     MOVE WS-DUE-MM TO WS-CALC-MM.                                00116400
116500     MOVE WS-DUE-DD TO WS-CALC-DD.                                00116500
116600     PERFORM 4650-DATE-TO-JDN THRU 4650-EXIT.                     00116600
116700     MOVE WS-CALC-JDN TO WS-DUE-JDN.                              00116700
116800     MOVE WS-PROC-YYYY TO WS-CALC-YYYY.                           00116800
116900     MOVE WS-PROC-MM TO WS-CALC-MM.                               00116900
117000     MOVE WS-PROC-DD TO WS-CALC-DD.                               00117000
117100     PERFORM 4650-DATE-TO-JDN THRU 4650-EXIT.                     00117100
117200     MOVE WS-CALC-JDN TO WS-PROC-JDN.                             00117200
117300*    PLAIN SUBTRACTION OF TWO JULIAN DAY NUMBERS -- THIS IS WHAT  00117300
117400*    LB-0266 REPLACED THE OLD MONTH-BLIND APPROXIMATION WITH.     00117400
117500     COMPUTE WS-DAYS-OVERDUE = WS-PROC-JDN - WS-DUE-JDN.          00117500
117600 4600-EXIT.                                                       00117600
117700     EXIT.                                                        00117700
117800*                                                                 00117800
117900*    IN-HOUSE CIVIL-DATE-TO-JULIAN-DAY-NUMBER ROUTINE (GREGORIAN  00117900
118000*    CALENDAR, FLIEGEL/VAN FLANDERN INTEGER FORM).  EACH STEP IS  00118000
118100*    ITS OWN COMPUTE SO THE INTEGER DIVISION TRUNCATES AT EVERY   00118100
118200*    STAGE, THE WAY THE FORMULA REQUIRES -- ONE COMPUTE STATEMENT 00118200
118300*    WOULD CARRY TOO MUCH PRECISION THROUGH THE DIVISIONS.        00118300
118400 4650-DATE-TO-JDN.                                                00118400
118500     COMPUTE WS-JW-A = (WS-CALC-MM - 14) / 12.                    00118500
118600     COMPUTE WS-JW-B =                                            00118600
118700         (1461 * (WS-CALC-YYYY + 4800 + WS-JW-A)) / 4.            00118700
118800     COMPUTE WS-JW-C =                                            00118800
118900         (367 * (WS-CALC-MM - 2 - 12 * WS-JW-A)) / 12.            00118900
119000     COMPUTE WS-JW-E =                                            00119000
119100         (WS-CALC-YYYY + 4900 + WS-JW-A) / 100.                   00119100
119200     COMPUTE WS-JW-D = (3 * WS-JW-E) / 4.                         00119200
119300     COMPUTE WS-CALC-JDN =                                        00119300
119400         WS-JW-B + WS-JW-C - WS-JW-D + WS-CALC-DD - 32075.        00119400
119500 4650-EXIT.                                                       00119500
119600     EXIT.                                                        00119600
119700*                                                                 00119700
119800*    REWRITE ALL THREE MASTERS FROM THE IN-MEMORY TABLES.  BOOK   00119800
119900*    AND MEMBER TABLES ARE KEPT IN ASCENDING-KEY ORDER BY LIBSORT 00119900
120000*    AT EVERY ADD/DELETE, SO THIS IS A STRAIGHT SEQUENTIAL DUMP --00120000
120100*    NO SEPARATE SORT STEP IS NEEDED BEFORE THE WRITE-OUT, UNLIKE 00120100
120200*    THE OLD CARD-IMAGE LOGBOOK PROCESS THIS PROGRAM REPLACED.    00120200
120300 5000-WRITE-MASTERS.                                              00120300
120400     PERFORM 5100-WRITE-BOOKS THRU 5100-EXIT.                     00120400
120500     PERFORM 5200-WRITE-MEMBERS THRU 5200-EXIT.                   00120500
120600     PERFORM 5300-WRITE-LOANS THRU 5300-EXIT.                     00120600
120700 5000-EXIT.                                                       00120700
120800     EXIT.                                                        00120800
120900*                                                                 00120900
121000*    WALKS THE CATALOG TABLE IN SLOT ORDER, WHICH IS ASCENDING    00121000
121100*    BOOK-ID ORDER SINCE LIBSORT NEVER LETS IT GET OUT OF STEP.   00121100
121200 5100-WRITE-BOOKS.                                                00121200
121300     PERFORM 5110-WRITE-ONE-BOOK THRU 5110-EXIT                   00121300
121400         VARYING BKF-IDX FROM 1 BY 1                              00121400
121500         UNTIL BKF-IDX > WS-BOOK-COUNT.                           00121500
121600 5100-EXIT.                                                       00121600
121700     EXIT.                                                        00121700
121800*                                                                 00121800
121900*    BOOK-SLOT AND BKO-BOOK-RECORD ARE BOTH BOOKCOPY-SHAPED, SO A 00121900
122000*    STRAIGHT GROUP MOVE CARRIES EVERY FIELD -- NO NEED TO MOVE   00122000
122100*    TITLE/AUTHOR/AVAILABLE/COVER-PATH ONE AT A TIME THE WAY      00122100
122200*    5210 HAS TO FOR THE MEMBER RECORD BELOW.                     00122200
122300 5110-WRITE-ONE-BOOK.                                             00122300
122400     MOVE BOOK-SLOT(BKF-IDX) TO BKO-BOOK-RECORD.                  00122400
122500     WRITE BKO-BOOK-RECORD.                                       00122500
122600 5110-EXIT.                                                       00122600
122700     EXIT.                                                        00122700
122800*                                                                 00122800
122900*    SAME SHAPE AS 5100, AGAINST THE ROSTER TABLE.                00122900
123000 5200-WRITE-MEMBERS.                                              00123000
123100     PERFORM 5210-WRITE-ONE-MEMBER THRU 5210-EXIT                 00123100
123200         VARYING MBF-IDX FROM 1 BY 1                              00123200
123300         UNTIL MBF-IDX > WS-MEMBER-COUNT.                         00123300
123400 5200-EXIT.                                                       00123400
123500     EXIT.                                                        00123500
123600*                                                                 00123600
123700*    MEMBER-SLOT IS PADDED TO THE SHARED 117-BYTE TABLE WIDTH BUT 00123700
123800*    MBO-MEMBER-RECORD (THE OUTPUT FD) IS THE BARE 63-BYTE        00123800
123900*    MEMBCOPY LAYOUT WITH NO PAD -- A GROUP MOVE WOULD CARRY THE  00123900
124000*    TOUCHED-SWITCH AND FILLER BYTES RIGHT OFF THE END OF THE     00124000
124100*    RECORD, SO EACH FIELD IS MOVED BY NAME INSTEAD.              00124100
124200 5210-WRITE-ONE-MEMBER.                                           00124200
124300     MOVE MB-MEMBER-ID(MBF-IDX) TO MBO-MEMBER-ID.                 00124300
124400     MOVE MB-MEMBER-NAME(MBF-IDX) TO MBO-MEMBER-NAME.             00124400
124500     MOVE MB-MEMBER-PASSWORD(MBF-IDX)                             00124500
124600         TO MBO-MEMBER-PASSWORD.                                  00124600
124700     MOVE MB-MEMBER-BALANCE(MBF-IDX) TO MBO-MEMBER-BALANCE.       00124700
124800     WRITE MBO-MEMBER-RECORD.                                     00124800
124900 5210-EXIT.                                                       00124900
125000     EXIT.                                                        00125000
125100*                                                                 00125100
125200*    SAME SHAPE AGAIN, AGAINST THE LOAN LEDGER TABLE.             00125200
125300 5300-WRITE-LOANS.                                                00125300
125400     PERFORM 5310-WRITE-ONE-LOAN THRU 5310-EXIT                   00125400
125500         VARYING LNF-IDX FROM 1 BY 1                              00125500
125600         UNTIL LNF-IDX > WS-LOAN-COUNT.                           00125600
125700 5300-EXIT.                                                       00125700
125800     EXIT.                                                        00125800
125900*                                                                 00125900
126000*    SAME REASON AS 5210 -- LOAN-SLOT IS PADDED TO 117 BYTES, THE 00126000
126100*    OUTPUT LEDGER RECORD IS THE BARE 36-BYTE LOANCOPY LAYOUT, SO 00126100
126200*    FIELDS ARE MOVED BY NAME RATHER THAN AS ONE GROUP.           00126200
126300 5310-WRITE-ONE-LOAN.                                             00126300
126400     MOVE LN-BORROW-BOOK-ID(LNF-IDX) TO LNO-BORROW-BOOK-ID.       00126400
126500     MOVE LN-BORROW-MEMBER-ID(LNF-IDX)                            00126500
126600         TO LNO-BORROW-MEMBER-ID.                                 00126600
126700     MOVE LN-BORROW-DATE(LNF-IDX) TO LNO-BORROW-DATE.             00126700
126800     MOVE LN-BORROW-DUE-DATE(LNF-IDX) TO LNO-BORROW-DUE-DATE.     00126800
126900     MOVE LN-BORROW-RETURN-DATE(LNF-IDX)                          00126900
127000         TO LNO-BORROW-RETURN-DATE.                               00127000
127100     WRITE LNO-LOAN-RECORD.                                       00127100
127200 5310-EXIT.                                                       00127200
127300     EXIT.                                                        00127300
127400*                                                                 00127400
127500*    REPORT IS PRINTED AFTER THE MASTERS ARE ALREADY REWRITTEN IN 00127500
127600*    5000, SO EVERY COUNT AND BALANCE ON IT REFLECTS THE STATE AS 00127600
127700*    OF THE NEW MASTERS, NOT A SNAPSHOT TAKEN MID-RUN.  BOOKS-ON- 00127700
127800*    LOAN IS RECOUNTED FRESH HERE (6150) RATHER THAN CARRIED AS A 00127800
127900*    RUNNING COUNTER, SINCE BOTH BORROWS *AND* RETURNS CHANGE IT  00127900
128000*    AND A FRESH TABLE SCAN IS SIMPLER THAN KEEPING A RUNNING     00128000
128100*    TOTAL IN STEP WITH BOTH TRANSACTION TYPES.                   00128100
128200 6000-PRINT-REPORT.                                               00128200
128300     PERFORM 6150-COUNT-BOOKS-ON-LOAN THRU 6150-EXIT.             00128300
128400     PERFORM 6100-PRINT-HEADING THRU 6100-EXIT.                   00128400
128500     PERFORM 6200-PRINT-COUNTS THRU 6200-EXIT.                    00128500
128600     PERFORM 6300-PRINT-MEMBER-FINES THRU 6300-EXIT.              00128600
128700     PERFORM 6400-PRINT-REJECTS THRU 6400-EXIT.                   00128700
128800 6000-EXIT.                                                       00128800
128900     EXIT.                                                        00128900
129000*                                                                 00129000
129100 6150-COUNT-BOOKS-ON-LOAN.                                        00129100
129200     MOVE 0 TO WS-LOANS-OUT-CNT.                                  00129200
129300     PERFORM 6160-COUNT-ONE-BOOK THRU 6160-EXIT                   00129300
129400         VARYING BKF-IDX FROM 1 BY 1                              00129400
129500         UNTIL BKF-IDX > WS-BOOK-COUNT.                           00129500
129600 6150-EXIT.                                                       00129600
129700     EXIT.                                                        00129700
129800*                                                                 00129800
129900*    BK-BOOK-AVAILABLE IS THE ONLY PLACE ON-LOAN STATUS LIVES --  00129900
130000*    THERE IS NO SEPARATE "LOANS OUTSTANDING" FLAG ON THE LEDGER  00130000
130100*    ITSELF THAT THIS COULD CHECK INSTEAD.                        00130100
130200 6160-COUNT-ONE-BOOK.                                             00130200
130300     IF BK-BOOK-IS-ON-LOAN(BKF-IDX)                               00130300
130400         ADD 1 TO WS-LOANS-OUT-CNT                                00130400
130500     END-IF.                                                      00130500
130600 6160-EXIT.                                                       00130600
130700     EXIT.                                                        00130700
130800*                                                                 00130800
130900*    ADVANCING TOP-OF-FORM STARTS THE SUMMARY ON A FRESH PAGE --  00130900
131000*    SEE THE C01 TOP-OF-FORM MNEMONIC IN SPECIAL-NAMES.  RUN DATE 00131000
131100*    ON THE HEADING IS THE PROCESSING DATE, NOT THE SYSTEM CLOCK, 00131100
131200*    SO A RERUN AGAINST AN OLD PARM CARD PRINTS THE DATE IT WAS   00131200
131300*    ACTUALLY PROCESSED FOR, NOT TODAY.                           00131300
131400 6100-PRINT-HEADING.                                              00131400
131500     MOVE WS-PROC-DATE-N TO RH1-RUN-DATE.                         00131500
131600     WRITE RPT-RECORD FROM RPT-HEADING-1                          00131600
131700         AFTER ADVANCING TOP-OF-FORM.                             00131700
131800     WRITE RPT-RECORD FROM RPT-BLANK-LINE                         00131800
131900         AFTER ADVANCING 1 LINE.                                  00131900
132000 6100-EXIT.                                                       00132000
132100     EXIT.                                                        00132100
132200*                                                                 00132200
132300*    ONE COUNT LINE PER MOVE/WRITE PAIR, IN REPORT ORDER.  KEPT   00132300
132400*    AS STRAIGHT-LINE CODE RATHER THAN A TABLE-DRIVEN LOOP SINCE  00132400
132500*    THE ORDER AND WORDING OF EACH LABEL IS FIXED BY THE REPORT   00132500
132600*    SPEC AND A TABLE WOULD ONLY HIDE IT.                         00132600
132700 6200-PRINT-COUNTS.                                               00132700
132800*    FILE TOTALS -- AS OF THE MASTERS JUST REWRITTEN IN 5000, NOT 00132800
132900*    AS OF THE START OF THIS RUN.                                 00132900
133000     MOVE 'TOTAL BOOKS ON FILE' TO RC-LABEL.                      00133000
133100     MOVE WS-BOOK-COUNT TO RC-COUNT.                              00133100
133200     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00133200
133300         AFTER ADVANCING 1 LINE.                                  00133300
133400     MOVE 'TOTAL MEMBERS ON FILE' TO RC-LABEL.                    00133400
133500     MOVE WS-MEMBER-COUNT TO RC-COUNT.                            00133500
133600     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00133600
133700         AFTER ADVANCING 1 LINE.                                  00133700
133800     MOVE 'BOOKS CURRENTLY ON LOAN' TO RC-LABEL.                  00133800
133900     MOVE WS-LOANS-OUT-CNT TO RC-COUNT.                           00133900
134000     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00134000
134100         AFTER ADVANCING 1 LINE.                                  00134100
134200*    TRANSACTION-DECK TOTALS -- READ = ACCEPTED + REJECTED,       00134200
134300*    ALWAYS, OR THE COUNTERS THEMSELVES ARE OUT OF STEP.          00134300
134400     MOVE 'TRANSACTIONS READ' TO RC-LABEL.                        00134400
134500     MOVE WS-TRAN-READ-CNT TO RC-COUNT.                           00134500
134600     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00134600
134700         AFTER ADVANCING 1 LINE.                                  00134700
134800     MOVE 'TRANSACTIONS ACCEPTED' TO RC-LABEL.                    00134800
134900     MOVE WS-TRAN-ACCEPT-CNT TO RC-COUNT.                         00134900
135000     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00135000
135100         AFTER ADVANCING 1 LINE.                                  00135100
135200     MOVE 'TRANSACTIONS REJECTED' TO RC-LABEL.                    00135200
135300     MOVE WS-TRAN-REJECT-CNT TO RC-COUNT.                         00135300
135400     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00135400
135500         AFTER ADVANCING 1 LINE.                                  00135500
135600*    PER-TRANSACTION-TYPE ACCEPTED COUNTS, ONE PER 3XXX PARAGRAPH.00135600
135700     MOVE 'BOOKS BORROWED' TO RC-LABEL.                           00135700
135800     MOVE WS-BR-ACCEPT-CNT TO RC-COUNT.                           00135800
135900     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00135900
136000         AFTER ADVANCING 1 LINE.                                  00136000
136100     MOVE 'BOOKS RETURNED' TO RC-LABEL.                           00136100
136200     MOVE WS-RT-ACCEPT-CNT TO RC-COUNT.                           00136200
136300     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00136300
136400         AFTER ADVANCING 1 LINE.                                  00136400
136500     MOVE 'FINE PAYMENTS' TO RC-LABEL.                            00136500
136600     MOVE WS-PF-ACCEPT-CNT TO RC-COUNT.                           00136600
136700     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00136700
136800         AFTER ADVANCING 1 LINE.                                  00136800
136900     MOVE 'FINES CLEARED' TO RC-LABEL.                            00136900
137000     MOVE WS-CF-ACCEPT-CNT TO RC-COUNT.                           00137000
137100     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00137100
137200         AFTER ADVANCING 1 LINE.                                  00137200
137300     MOVE 'BOOKS ADDED TO CATALOG' TO RC-LABEL.                   00137300
137400     MOVE WS-AB-ACCEPT-CNT TO RC-COUNT.                           00137400
137500     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00137500
137600         AFTER ADVANCING 1 LINE.                                  00137600
137700     MOVE 'BOOKS DELETED FROM CATALOG' TO RC-LABEL.               00137700
137800     MOVE WS-DB-ACCEPT-CNT TO RC-COUNT.                           00137800
137900     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00137900
138000         AFTER ADVANCING 1 LINE.                                  00138000
138100     MOVE 'MEMBERS ADDED TO ROSTER' TO RC-LABEL.                  00138100
138200     MOVE WS-AM-ACCEPT-CNT TO RC-COUNT.                           00138200
138300     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00138300
138400         AFTER ADVANCING 1 LINE.                                  00138400
138500     MOVE 'MEMBERS DELETED FROM ROSTER' TO RC-LABEL.              00138500
138600     MOVE WS-DM-ACCEPT-CNT TO RC-COUNT.                           00138600
138700     WRITE RPT-RECORD FROM RPT-COUNT-LINE                         00138700
138800         AFTER ADVANCING 1 LINE.                                  00138800
138900 6200-EXIT.                                                       00138900
139000     EXIT.                                                        00139000
139100*                                                                 00139100
139200*    MEMBER FINE SECTION -- ZERO-BALANCE MEMBERS ARE SKIPPED IN   00139200
139300*    6310, SO ONLY BORROWERS WHO ACTUALLY OWE SOMETHING PRINT.    00139300
139400*    TOTAL LINE AT THE BOTTOM IS THE SAME FIGURE THE FRONT DESK   00139400
139500*    USED TO FOOT BY HAND OFF THE OLD CARD TRAYS.                 00139500
139600 6300-PRINT-MEMBER-FINES.                                         00139600
139700     MOVE 0 TO WS-MEMBER-FINE-TOTAL.                              00139700
139800     WRITE RPT-RECORD FROM RPT-BLANK-LINE                         00139800
139900         AFTER ADVANCING 1 LINE.                                  00139900
140000     WRITE RPT-RECORD FROM RPT-MEMBER-HEADING                     00140000
140100         AFTER ADVANCING 1 LINE.                                  00140100
140200     PERFORM 6310-PRINT-ONE-MEMBER-FINE THRU 6310-EXIT            00140200
140300         VARYING MBF-IDX FROM 1 BY 1                              00140300
140400         UNTIL MBF-IDX > WS-MEMBER-COUNT.                         00140400
140500     MOVE WS-MEMBER-FINE-TOTAL TO RMT-TOTAL.                      00140500
140600     WRITE RPT-RECORD FROM RPT-MEMBER-TOTAL                       00140600
140700         AFTER ADVANCING 1 LINE.                                  00140700
140800 6300-EXIT.                                                       00140800
140900     EXIT.                                                        00140900
141000*                                                                 00141000
141100*    DRIVEN BY SUBSCRIPT OVER THE IN-MEMORY MEMBER TABLE, NOT A   00141100
141200*    RE-READ OF MEMBERS-FILE-OUT -- THE TABLE ALREADY HOLDS THE   00141200
141300*    BALANCES AS RECALCULATED IN 4500, SO THE REPORT AND THE      00141300
141400*    REWRITTEN MASTER CAN NEVER DISAGREE.                         00141400
141500 6310-PRINT-ONE-MEMBER-FINE.                                      00141500
141600     IF MB-MEMBER-BALANCE(MBF-IDX) > 0                            00141600
141700         MOVE MB-MEMBER-ID(MBF-IDX) TO RMD-MEMBER-ID              00141700
141800         MOVE MB-MEMBER-NAME(MBF-IDX) TO RMD-MEMBER-NAME          00141800
141900         MOVE MB-MEMBER-BALANCE(MBF-IDX) TO RMD-BALANCE           00141900
142000         WRITE RPT-RECORD FROM RPT-MEMBER-DETAIL                  00142000
142100             AFTER ADVANCING 1 LINE                               00142100
142200         ADD MB-MEMBER-BALANCE(MBF-IDX)                           00142200
142300             TO WS-MEMBER-FINE-TOTAL                              00142300
142400     END-IF.                                                      00142400
142500 6310-EXIT.                                                       00142500
142600     EXIT.                                                        00142600
142700*                                                                 00142700
142800*    REJECTED-TRANSACTION SECTION -- ONE LINE PER REJECT CAPTURED 00142800
142900*    BY 3900 DURING THE TRANSACTION PASS, IN THE ORDER THE DECK   00142900
143000*    WAS READ.  THIS IS THE ONLY PLACE A REJECTED CARD'S REASON   00143000
143100*    IS EVER SHOWN TO ANYONE -- THERE IS NO REJECT FILE.          00143100
143200 6400-PRINT-REJECTS.                                              00143200
143300     WRITE RPT-RECORD FROM RPT-BLANK-LINE                         00143300
143400         AFTER ADVANCING 1 LINE.                                  00143400
143500     WRITE RPT-RECORD FROM RPT-REJECT-HEADING                     00143500
143600         AFTER ADVANCING 1 LINE.                                  00143600
143700     PERFORM 6410-PRINT-ONE-REJECT THRU 6410-EXIT                 00143700
143800         VARYING RJ-IDX FROM 1 BY 1                               00143800
143900         UNTIL RJ-IDX > WS-REJECT-COUNT.                          00143900
144000 6400-EXIT.                                                       00144000
144100     EXIT.                                                        00144100
144200*                                                                 00144200
144300*    FOUR FIELDS ONLY -- CODE, MEMBER-ID, BOOK-ID, REASON TEXT.   00144300
144400*    EITHER ID MAY BE ZERO/BLANK DEPENDING ON WHICH FIELD THE     00144400
144500*    REJECTING PARAGRAPH HAD ON HAND; RRD-REASON CARRIES THE      00144500
144600*    EXPLANATION IN EITHER CASE.                                  00144600
144700 6410-PRINT-ONE-REJECT.                                           00144700
144800     MOVE RJ-TXN-CODE(RJ-IDX) TO RRD-TXN-CODE.                    00144800
144900     MOVE RJ-MEMBER-ID(RJ-IDX) TO RRD-MEMBER-ID.                  00144900
145000     MOVE RJ-BOOK-ID(RJ-IDX) TO RRD-BOOK-ID.                      00145000
145100     MOVE RJ-REASON(RJ-IDX) TO RRD-REASON.                        00145100
145200     WRITE RPT-RECORD FROM RPT-REJECT-DETAIL                      00145200
145300         AFTER ADVANCING 1 LINE.                                  00145300
145400 6410-EXIT.                                                       00145400
145500     EXIT.                                                        00145500
145600*                                                                 00145600
145700*    CLOSE THE RUN DOWN.  IF THE SWITCH WAS UP FOR THIS RUN, SHOW 00145700
145800*    THE TRACE COUNT SO THE OPERATOR CAN MATCH IT AGAINST         00145800
145900*    TRANSACTIONS READ ON THE SUMMARY REPORT BEFORE FILING IT.    00145900
146000 9000-TERMINATE.                                                  00146000
146100     IF LIB-DEBUG-SWITCH-ON                                       00146100
146200         DISPLAY 'LIBUPDT: TRACE COUNT AT TERMINATION '           00146200
146300             WS-DEBUG-TRACE-CNT                                   00146300
146400     END-IF.                                                      00146400
146500     CLOSE BOOKS-FILE-IN BOOKS-FILE-OUT MEMBERS-FILE-IN           00146500
146600         MEMBERS-FILE-OUT LOANS-FILE-IN LOANS-FILE-OUT            00146600
146700         TRANS-FILE PARM-FILE RPT-FILE.                           00146700
146800 9000-EXIT.                                                       00146800
146900     EXIT.                                                        00146900
